000100 IDENTIFICATION DIVISION.                                       COLETA
000200 PROGRAM-ID. COLETA-COB.                                        COLETA
000300 AUTHOR. E. MACHADO.                                            COLETA
000400 INSTALLATION. FESP - FUNDACAO DE ESTUDOS SOCIAIS DO PARANA.    COLETA
000500 DATE-WRITTEN. 20/03/1990.                                      COLETA
000600 DATE-COMPILED.                                                 COLETA
000700 SECURITY.  USO INTERNO - NUCLEO DE PROCESSAMENTO DE DADOS.     COLETA
000800*----------------------------------------------------------*    COLETA
000900*    FINALIDADE       :PASSO UNICO DE COLETA - ENCADEIA, EM     COLETA
001000*                      SEQUENCIA FIXA, OS TRES PROGRAMAS QUE    COLETA
001100*                      CAPTURAM OS EXTRATOS DO DIA (KOSTRA,     COLETA
001200*                      KARAKTER) E MONTAM A CHAVE "BONG" DE     COLETA
001300*                      CUPOM FISCAL.  NAO E MENU OPERADO - E    COLETA
001400*                      RODADA NOTURNA SEM OPERADOR NO TECLADO,  COLETA
001500*                      POR ISSO NAO TEM TELA (AO CONTRARIO DE   COLETA
001600*                      FACAD.COB, QUE ESTE PROGRAMA SUBSTITUI   COLETA
001700*                      PARA ESTE FIM).                          COLETA
001800*    ANALISTA         :E. MACHADO                                COLETA
001900*    PROGRAMADO(A)    :E. MACHADO                                COLETA
002000*----------------------------------------------------------*    COLETA
002100*    HISTORICO DE ALTERACOES                                    COLETA
002200*    VRS    DATA        PROGR   CHAMADO    DESCRICAO             COLETA
002300*    1.0    20/03/1990  EM      --------   IMPLANTACAO           COLETA
002400*                               (NA EPOCA SO ENCADEAVA KOSTENT   COLETA
002500*                               E KARGRAU; NGBONG AINDA NAO      COLETA
002600*                               EXISTIA)                         COLETA
002700*    1.1    11/09/1991  EM      CH-0034    INCLUIDO O PASSO      COLETA
002800*                               NGBONG-COB NA CADEIA, APOS       COLETA
002900*                               KARGRAU-COB                      COLETA
003000*    1.2    14/05/1993  EM      CH-0089    REGISTRO DE INICIO/   COLETA
003100*                               FIM DE CADA PASSO NO CONSOLE     COLETA
003200*                               (ANTES SO MOSTRAVA O FIM DA      COLETA
003300*                               CADEIA TODA)                     COLETA
003400*    1.3    30/12/1998  MCS     CH-0178    REVISAO ANO 2000 -    COLETA
003500*                               WS-DATA-RODADA (ACCEPT FROM      COLETA
003600*                               DATE) SO ENTRA NO DISPLAY DE     COLETA
003700*                               ABERTURA, NUNCA EM COMPARACAO    COLETA
003710*                               OU CALCULO - ANO DE 2 DIGITOS    COLETA
003720*                               ACEITO, REVISADO E APROVADO      COLETA
003730*----------------------------------------------------------*    COLETA
003800*    CADA CHAIN ABAIXO TRANSFERE O CONTROLE PARA O PROXIMO       COLETA
003900*    PROGRAMA E NAO RETORNA A ESTE - POR ISSO A SEQUENCIA E      COLETA
004000*    MONTADA COMO TRES PROGRAMAS SEPARADOS, NUNCA COMO UM SO     COLETA
004100*    GRANDE CARREGADO NA MEMORIA (LIMITACAO DE MEMORIA DO MS-    COLETA
004200*    DOS DESTA CASA, A MESMA RAZAO QUE FACAD.COB USA CHAIN       COLETA
004300*    PARA TROCAR DE TELA).  SE UM DOS TRES PASSOS TERMINAR COM   COLETA
004400*    ERRO (STOP RUN DENTRO DO PROPRIO PASSO), A CADEIA PARA      COLETA
004500*    ALI MESMO - NAO HA TENTATIVA DE PULAR PARA O PASSO          COLETA
004600*    SEGUINTE.                                                   COLETA
004700*----------------------------------------------------------*    COLETA
004800                                                                 COLETA
004900 ENVIRONMENT DIVISION.                                           COLETA
005000 CONFIGURATION SECTION.                                          COLETA
005100 SPECIAL-NAMES.                                                  COLETA
005200     C01 IS TOP-OF-FORM.                                         COLETA
005300                                                                 COLETA
005400 DATA DIVISION.                                                  COLETA
005500 WORKING-STORAGE SECTION.                                        COLETA
005550*    CONTADOR AVULSO, FORA DE GRUPO (77-LEVEL) - QUANTOS PASSOS  COLETA
005560*    CHEGARAM A SER TENTADOS NESTA RODADA (SO TEM VALOR SE A     COLETA
005570*    CADEIA QUEBRAR NO MEIO - VER 0900-FINALIZA)                 COLETA
005580 77  WS-QTD-PASSOS-TENTADOS      PIC 9(02) COMP VALUE ZERO.      COLETA
005590                                                                 COLETA
005600 01  WS-CONTADORES.                                              COLETA
005700     05  WS-PASSO-ATUAL          PIC 9(02) COMP VALUE ZERO.      COLETA
005800     05  WS-QTD-PASSOS           PIC 9(02) COMP VALUE 3.         COLETA
005900     05  FILLER                  PIC X(08) VALUE SPACES.         COLETA
005950 01  FILLER REDEFINES WS-CONTADORES.                              COLETA
005960     05  WS-CONTADORES-FLAT      PIC X(12).                      COLETA
006000                                                                 COLETA
006010*--------------------------------------------------------*      COLETA
006020*    DATA DA RODADA - SO DECORATIVA NO DISPLAY DE ABERTURA,      COLETA
006030*    NUNCA EM CALCULO OU COMPARACAO (VER CH-0178)                COLETA
006040*--------------------------------------------------------*      COLETA
006050 01  WS-DATA-RODADA.                                             COLETA
006060     05  WS-DR-ANO               PIC 9(02) VALUE ZERO.           COLETA
006070     05  WS-DR-MES               PIC 9(02) VALUE ZERO.           COLETA
006080     05  WS-DR-DIA               PIC 9(02) VALUE ZERO.           COLETA
006090 01  FILLER REDEFINES WS-DATA-RODADA.                            COLETA
006095     05  WS-DR-NUMERICO          PIC 9(06).                      COLETA
006098                                                                 COLETA
006100*--------------------------------------------------------*      COLETA
006200*    NOME DOS TRES PROGRAMAS DA CADEIA, NA ORDEM EM QUE SAO      COLETA
006300*    EXECUTADOS.  LISTA SO PARA O DISPLAY DE INICIO DE PASSO -   COLETA
006400*    OS CHAIN ABAIXO USAM O LITERAL, NAO ESTA TABELA.            COLETA
006500*--------------------------------------------------------*      COLETA
006600 01  WS-NOMES-PASSO.                                             COLETA
006700     05  FILLER PIC X(10) VALUE "KOSTENT".                       COLETA
006800     05  FILLER PIC X(10) VALUE "KARGRAU".                       COLETA
006900     05  FILLER PIC X(10) VALUE "NGBONG".                        COLETA
007000 01  FILLER REDEFINES WS-NOMES-PASSO.                            COLETA
007100     05  WS-NOME-PASSO OCCURS 3 TIMES                            COLETA
007200                       INDEXED BY WS-IX-PASSO                    COLETA
007300                       PIC X(10).                                COLETA
007400                                                                 COLETA
007500 PROCEDURE DIVISION.                                             COLETA
007600                                                                 COLETA
007700 0100-ABRE-PASSOS.                                               COLETA
007710     SET WS-IX-PASSO TO 1                                        COLETA
007720     ACCEPT WS-DATA-RODADA FROM DATE                             COLETA
007730     DISPLAY "COLETA-COB: DATA DA RODADA (AAMMDD) = "             COLETA
007740              WS-DR-NUMERICO                                     COLETA
007900     DISPLAY "COLETA-COB: INICIO DA CADEIA DE COLETA DIARIA"      COLETA
008000     DISPLAY "COLETA-COB: PASSO 1 DE 3 - " WS-NOME-PASSO (1)      COLETA
008100     MOVE 1 TO WS-PASSO-ATUAL.                                    COLETA
008200                                                                 COLETA
008300 0200-EXECUTA-KOSTRA.                                            COLETA
008400*    UNIT A: CAPTACAO KOSTRA (JSON ESTRUTURA+DADOS)              COLETA
008450     ADD 1 TO WS-QTD-PASSOS-TENTADOS                             COLETA
008500     CHAIN "KOSTENT".                                             COLETA
008600                                                                 COLETA
008700 0300-EXECUTA-KARGRAU.                                           COLETA
008800*    ESTA PARAGRAFO SO E ALCANCADO SE KOSTENT-COB RETORNAR AO    COLETA
008900*    SISTEMA OPERACIONAL SEM PASSAR POR OUTRO CHAIN - NA PRATICA COLETA
009000*    NAO ACONTECE (KOSTENT-COB TERMINA COM STOP RUN); ESTE       COLETA
009100*    PASSO FICA DOCUMENTADO AQUI PARA O DIA EM QUE A CADEIA FOR  COLETA
009200*    REESTRUTURADA PARA DEVOLVER O CONTROLE (CH-0034)            COLETA
009300     DISPLAY "COLETA-COB: PASSO 2 DE 3 - " WS-NOME-PASSO (2)      COLETA
009400     MOVE 2 TO WS-PASSO-ATUAL                                     COLETA
009450     ADD 1 TO WS-QTD-PASSOS-TENTADOS                             COLETA
009500     CHAIN "KARGRAU".                                             COLETA
009600                                                                 COLETA
009700 0400-EXECUTA-NGBONG.                                            COLETA
009800     DISPLAY "COLETA-COB: PASSO 3 DE 3 - " WS-NOME-PASSO (3)      COLETA
009900     MOVE 3 TO WS-PASSO-ATUAL                                     COLETA
009950     ADD 1 TO WS-QTD-PASSOS-TENTADOS                             COLETA
010000     CHAIN "NGBONG".                                              COLETA
010100                                                                 COLETA
010200 0900-FINALIZA.                                                  COLETA
010300*    SO CHEGA AQUI SE O ULTIMO CHAIN FALHAR EM TRANSFERIR O      COLETA
010400*    CONTROLE (EXECUTAVEL AUSENTE) - NAO HA RETORNO NORMAL DE    COLETA
010500*    UMA CADEIA DE CHAIN BEM SUCEDIDA                            COLETA
010600     DISPLAY "COLETA-COB: FALHA AO ENCADEAR O PASSO "             COLETA
010700              WS-PASSO-ATUAL                                     COLETA
010750     DISPLAY "COLETA-COB: PASSOS TENTADOS NESTA RODADA = "        COLETA
010760              WS-QTD-PASSOS-TENTADOS                              COLETA
010800     EXIT PROGRAM.                                                COLETA
