000100 IDENTIFICATION DIVISION.                                       KOSTENT
000200 PROGRAM-ID. KOSTENT-COB.                                       KOSTENT
000300 AUTHOR. E. MACHADO.                                            KOSTENT
000400 INSTALLATION. FESP - FUNDACAO DE ESTUDOS SOCIAIS DO PARANA.    KOSTENT
000500 DATE-WRITTEN. 14/06/1989.                                      KOSTENT
000600 DATE-COMPILED.                                                 KOSTENT
000700 SECURITY.  USO INTERNO - NUCLEO DE PROCESSAMENTO DE DADOS.     KOSTENT
000800*----------------------------------------------------------*    KOSTENT
000900*    FINALIDADE       :CAPTACAO KOSTRA - LE O ARQUIVO FONTE      KOSTENT
001000*                      JSON (ESTRUTURA + DADOS) E MONTA, PARA    KOSTENT
001100*                      CADA LINHA DE DADO, UM REGISTRO DE        KOSTENT
001200*                      SAIDA COMPOSTO DE MANIFESTO + CARGA,      KOSTENT
001300*                      GRAVADO NA ORDEM ORIGINAL DO ARQUIVO.     KOSTENT
001400*    ANALISTA         :E. MACHADO                                KOSTENT
001500*    PROGRAMADO(A)    :E. MACHADO                                KOSTENT
001600*----------------------------------------------------------*    KOSTENT
001700*    HISTORICO DE ALTERACOES                                    KOSTENT
001800*    VRS    DATA        PROGR   CHAMADO    DESCRICAO             KOSTENT
001900*    1.0    14/06/1989  EM      --------   IMPLANTACAO           KOSTENT
002000*    1.1    03/09/1989  EM      CH-0031    INCLUIDO WS-CARGA-    KOSTENT
002100*                               COMPRIMENTO CALCULADO NA LINHA   KOSTENT
002200*                               DE DADO, NAO NO REGISTRO TODO    KOSTENT
002300*    1.2    22/01/1991  JLK     CH-0077    CORRIGIDO TITLE-CASE  KOSTENT
002400*                               DO TIPO DE COLUNA (ERA SO UPPER) KOSTENT
002500*    1.3    11/11/1992  EM      CH-0104    LIMITE DE COLUNAS DA  KOSTENT
002600*                               ESTRUTURA ELEVADO PARA 25        KOSTENT
002700*    1.4    07/02/1994  JLK     CH-0119    TRATAMENTO DE ERRO    KOSTENT
002800*                               QUANDO FALTA "structure" OU      KOSTENT
002900*                               "data" NO JSON FONTE             KOSTENT
003000*    1.5    19/10/1996  EM      CH-0148    ARQUIVO DE SAIDA      KOSTENT
003100*                               PASSOU A SER GRAVADO COMO        KOSTENT
003200*                               LINE SEQUENTIAL (ERA DISCO FIXO) KOSTENT
003300*    1.6    30/12/1998  MCS     CH-0177    REVISAO ANO 2000 -    KOSTENT
003400*                               NENHUM CAMPO DE DATA DE NEGOCIO  KOSTENT
003500*                               NESTE PROGRAMA; CONFIRMADO OK    KOSTENT
003600*    1.7    25/03/2001  MCS     CH-0205    DOCUMENTADO O         KOSTENT
003700*                               FORMATO "UM ELEMENTO POR LINHA"  KOSTENT
003800*                               EXIGIDO DO JSON FONTE            KOSTENT
003806*    1.8    09/07/2002  JLK     CH-0221    REVISADAS AS          KOSTENT
003812*                               MENSAGENS DE CONSOLE PARA CITAR  KOSTENT
003818*                               O NOME DO PROGRAMA (KOSTENT-COB) KOSTENT
003824*                               NO INICIO DE CADA LINHA, A       KOSTENT
003830*                               PEDIDO DO NUCLEO DE OPERACAO     KOSTENT
003836*                               (FACILITA ACHAR A ORIGEM NO LOG) KOSTENT
003842*    1.9    18/10/2004  RSF     CH-0239    FALTA DE "structure"  KOSTENT
003848*                               OU "data" NO FONTE SO AVISAVA NO KOSTENT
003854*                               CONSOLE E ENCERRAVA IGUAL A UMA  KOSTENT
003860*                               RODADA BOA - A CADEIA (KOLETA)   KOSTENT
003866*                               NAO TINHA COMO DISTINGUIR.  0800 KOSTENT
003872*                               AGORA ENCERRA COM RETURN-CODE 16 KOSTENT
003878*                               NESTE CASO, RODADA BOA CONTINUA  KOSTENT
003884*                               COM RETURN-CODE 0                KOSTENT
003890*    2.0    12/01/2005  RSF     CH-0248    REG-SAIKOS (2180    KOSTENT
003896*                               BYTES) E O REDEFINES             KOSTENT
003902*                               MAN-BLOCO-FIXO (627 BYTES) DO     KOSTENT
003908*                               MANIFESTO ESTAVAM PEQUENOS DEMAIS KOSTENT
003914*                               (627+1500 DE MAPA JA PASSAVAM DO  KOSTENT
003920*                               TAMANHO DO REGISTRO DE SAIDA) - O KOSTENT
003926*                               STRING EM 0500-GRAVA-SAIDA        KOSTENT
003932*                               TRUNCAVA TODA A CARGA SEM AVISAR, KOSTENT
003938*                               E O MANIFESTO GRAVADO NAO BATIA   KOSTENT
003944*                               COM O CONTEUDO REAL DA SAIDA.     KOSTENT
003950*                               MAN-BLOCO-FIXO CORRIGIDO PARA 694 KOSTENT
003956*                               BYTES, REG-SAIKOS ALARGADO PARA   KOSTENT
003962*                               4200 BYTES E O STRING PASSOU A    KOSTENT
003968*                               TER ON OVERFLOW (RETURN-CODE 16)  KOSTENT
003974*----------------------------------------------------------*    KOSTENT
004000*    O ARQUIVO FONTE JSON NAO E LIDO COMO JSON GENERICO - ESTE   KOSTENT
004100*    COMPILADOR NAO TEM BIBLIOTECA DE JSON.  O FORNECEDOR DO     KOSTENT
004200*    EXTRATO GRAVA UM ELEMENTO DE ARRANJO POR LINHA FISICA,      KOSTENT
004300*    OU SEJA, CADA ENTRADA DE "structure" OCUPA UMA LINHA NO     KOSTENT
004400*    FORMATO {"name":"...","type":"..."} E CADA LINHA DE "data"  KOSTENT
004500*    OCUPA UMA LINHA NO FORMATO ["v1","v2",...].  O PROGRAMA     KOSTENT
004600*    VARRE O ARQUIVO LINHA A LINHA PROCURANDO OS MARCADORES      KOSTENT
004700*    "structure" E "data" E DEPOIS EXTRAI OS VALORES ENTRE       KOSTENT
004800*    ASPAS/COLCHETES COM UNSTRING.  SE O FORNECEDOR MUDAR O      KOSTENT
004900*    LAYOUT (TUDO EM UMA LINHA SO) ESTE PROGRAMA PRECISA SER     KOSTENT
005000*    REVISTO.                                                   KOSTENT
005100*----------------------------------------------------------*    KOSTENT
005200                                                                 KOSTENT
005300 ENVIRONMENT DIVISION.                                           KOSTENT
005400 CONFIGURATION SECTION.                                          KOSTENT
005500 SPECIAL-NAMES.                                                  KOSTENT
005600     C01 IS TOP-OF-FORM                                          KOSTENT
005700     CLASS ALFABETO IS "A" THRU "Z" "a" THRU "z"                 KOSTENT
005800     CLASS DIGITO   IS "0" THRU "9".                             KOSTENT
005900 INPUT-OUTPUT SECTION.                                           KOSTENT
006000 FILE-CONTROL.                                                   KOSTENT
006050*    OS TRES ARQUIVOS SAO LINE SEQUENTIAL DESDE A CH-0148 -       KOSTENT
006060*    ANTES DISSO SAIKOS ERA DISCO FIXO DE 2720 POSICOES           KOSTENT
006100     SELECT KOSTCFG ASSIGN TO DISK                               KOSTENT
006200                    ORGANIZATION IS LINE SEQUENTIAL              KOSTENT
006300                    FILE STATUS IS STAT-KOSTCFG.                 KOSTENT
006400                                                                 KOSTENT
006500     SELECT KOSTSRC ASSIGN TO DISK                               KOSTENT
006600                    ORGANIZATION IS LINE SEQUENTIAL              KOSTENT
006700                    FILE STATUS IS STAT-KOSTSRC.                 KOSTENT
006800                                                                 KOSTENT
006900     SELECT SAIKOS  ASSIGN TO DISK                               KOSTENT
007000                    ORGANIZATION IS LINE SEQUENTIAL              KOSTENT
007100                    FILE STATUS IS STAT-SAIKOS.                  KOSTENT
007200                                                                 KOSTENT
007300 DATA DIVISION.                                                  KOSTENT
007400 FILE SECTION.                                                   KOSTENT
007500*--------------------------------------------------------*      KOSTENT
007600*    KOSTRA-SPEC: METADATA/FILEDESCRIPTOR LIDOS UMA SO VEZ      KOSTENT
007700*--------------------------------------------------------*      KOSTENT
007800 FD  KOSTCFG                                                     KOSTENT
007850     VALUE OF FILE-ID 'KOSTCFG.DAT'                              KOSTENT
007900     LABEL RECORD STANDARD.                                      KOSTENT
008000 01  REG-KOSTCFG.                                                KOSTENT
008010     05  REG-KOSTCFG-TXT         PIC X(480).                     KOSTENT
008020     05  FILLER                  PIC X(020).                     KOSTENT
008100                                                                 KOSTENT
008110*--------------------------------------------------------*      KOSTENT
008120*    KOSTRA-SOURCE: UMA LINHA FISICA POR ELEMENTO DO ARRANJO     KOSTENT
008130*    JSON DE DADOS - NAO E UM JSON VALIDO POR SI SO, E UM        KOSTENT
008140*    RECORTE JA QUEBRADO POR ELEMENTO PELO LADO QUE GERA O       KOSTENT
008150*    EXTRATO (VER 0200-LE-FONTE-JSON)                            KOSTENT
008160*--------------------------------------------------------*      KOSTENT
008200 FD  KOSTSRC                                                     KOSTENT
008250     VALUE OF FILE-ID 'KOSTSRC.DAT'                              KOSTENT
008300     LABEL RECORD STANDARD.                                      KOSTENT
008400 01  REG-KOSTSRC.                                                KOSTENT
008410     05  REG-KOSTSRC-TXT         PIC X(1980).                    KOSTENT
008420     05  FILLER                  PIC X(020).                     KOSTENT
008500                                                                 KOSTENT
008510*--------------------------------------------------------*      KOSTENT
008520*    SAIKOS: SAIDA DESTE WORKER - UMA LINHA POR COLUNA DA        KOSTENT
008530*    ESTRUTURA, JA SERIALIZADA EM TEXTO, PRONTA PARA O           KOSTENT
008540*    PROXIMO PASSO DA CADEIA (KARGRAU-COB) OU PARA CARGA DIRETA  KOSTENT
008550*--------------------------------------------------------*      KOSTENT
008600 FD  SAIKOS                                                      KOSTENT
008650     VALUE OF FILE-ID 'SAIKOS.DAT'                               KOSTENT
008700     LABEL RECORD STANDARD.                                      KOSTENT
008800 01  REG-SAIKOS.                                                 KOSTENT
008810     05  REG-SAIKOS-TXT          PIC X(4200).                    KOSTENT
008820     05  FILLER                  PIC X(020).                     KOSTENT
008900                                                                 KOSTENT
009000 WORKING-STORAGE SECTION.                                        KOSTENT
009050*    FILE-STATUS DOS TRES ARQUIVOS - TESTADOS APOS CADA OPEN/    KOSTENT
009060*    READ/WRITE, "00" OU "10" (EOF) SAO OS UNICOS VALORES        KOSTENT
009070*    TRATADOS COMO NORMAIS NESTE PROGRAMA                        KOSTENT
009100 01  STAT-KOSTCFG                PIC X(02) VALUE SPACES.         KOSTENT
009200 01  STAT-KOSTSRC                PIC X(02) VALUE SPACES.         KOSTENT
009300 01  STAT-SAIKOS                 PIC X(02) VALUE SPACES.         KOSTENT
009400                                                                 KOSTENT
009410*    CONTADORES AVULSOS DO PASSO - 77-LEVEL, FORA DE GRUPO,      KOSTENT
009420*    POR NAO TEREM RELACAO DE REDEFINES COM MAIS NADA NESTE      KOSTENT
009430*    PROGRAMA                                                    KOSTENT
009440 77  WS-POSICAO                  PIC 9(15) COMP VALUE ZERO.      KOSTENT
009460 77  WS-QTD-EMITIDOS             PIC 9(09) COMP VALUE ZERO.      KOSTENT
009480                                                                 KOSTENT
009500 01  WS-CONTADORES.                                               KOSTENT
009700     05  WS-QTD-ESTRUTURA        PIC 9(04) COMP VALUE ZERO.      KOSTENT
009900     05  WS-IND                  PIC 9(04) COMP VALUE ZERO.      KOSTENT
010000     05  WS-TAM-CARGA            PIC 9(09) COMP VALUE ZERO.      KOSTENT
010050     05  FILLER                  PIC X(08) VALUE SPACES.         KOSTENT
010100                                                                 KOSTENT
010200*--------------------------------------------------------*      KOSTENT
010300*    CONFIGURACAO CARREGADA DE KOSTCFG (METADATA/FILEDESC.)     KOSTENT
010400*    REG-KOSTCFG E UM UNICO REGISTRO DE 500 POSICOES, CAMPOS     KOSTENT
010500*    SEPARADOS POR ";", NA ORDEM ABAIXO.                         KOSTENT
010600*--------------------------------------------------------*      KOSTENT
010620*    INDICE DO PROXIMO WS-VALOR-DADO A GRAVAR EM WS-LINHA-DADO - KOSTENT
010630*    ZERADO A CADA NOVA LINHA DE DADO LIDA                       KOSTENT
010650 01  WS-PONTEIRO-DADO            PIC 9(04) COMP VALUE ZERO.      KOSTENT
010700 01  WS-CONFIG-KOSTRA.                                           KOSTENT
010800     05  WS-CFG-TOPICO           PIC X(40)  VALUE SPACES.        KOSTENT
010900     05  WS-CFG-ORIGEM           PIC X(40)  VALUE SPACES.        KOSTENT
011000     05  WS-CFG-CONJUNTO         PIC X(40)  VALUE SPACES.        KOSTENT
011100     05  WS-CFG-ETIQUETA         PIC X(40)  VALUE SPACES.        KOSTENT
011200     05  WS-CFG-DESCRICAO        PIC X(120) VALUE SPACES.        KOSTENT
011300     05  WS-CFG-TIPO-CONTEUDO    PIC X(40)  VALUE SPACES.        KOSTENT
011400     05  WS-CFG-CAMINHO          PIC X(200) VALUE SPACES.        KOSTENT
011500     05  WS-CFG-ARQUIVO          PIC X(80)  VALUE SPACES.        KOSTENT
011600     05  WS-CFG-CHARSET-FONTE    PIC X(20)  VALUE SPACES.        KOSTENT
011700 01  FILLER REDEFINES WS-CONFIG-KOSTRA.                          KOSTENT
011800     05  WS-CFG-REDEF            PIC X(420).                     KOSTENT
011900                                                                 KOSTENT
012000*--------------------------------------------------------*      KOSTENT
012100*    ESTRUTURA (JSON "structure[]") - NOME + TIPO DA COLUNA      KOSTENT
012200*--------------------------------------------------------*      KOSTENT
012300 01  WS-ESTRUTURA.                                                KOSTENT
012400     05  WS-ESTRUT-COL OCCURS 25 TIMES                           KOSTENT
012500                       INDEXED BY WS-IX-EST.                     KOSTENT
012600         10  WE-NOME             PIC X(40) VALUE SPACES.         KOSTENT
012700         10  WE-TIPO             PIC X(20) VALUE SPACES.         KOSTENT
012750 01  FILLER REDEFINES WS-ESTRUTURA.                               KOSTENT
012760     05  WS-ESTRUTURA-FLAT       PIC X(1500).                    KOSTENT
012800                                                                 KOSTENT
012900*--------------------------------------------------------*      KOSTENT
013000*    LINHA DE DADO (JSON "data[]" ENTRY) - VALORES ESCALARES,    KOSTENT
013100*    CARREGADOS SEM VALIDACAO/CALCULO - O QUE VEM NA LINHA VAI    KOSTENT
013150*    DIRETO PRO PAYLOAD, TAL QUAL                                KOSTENT
013200*--------------------------------------------------------*      KOSTENT
013300 01  WS-LINHA-DADO.                                               KOSTENT
013400     05  WS-VALOR-DADO OCCURS 25 TIMES                           KOSTENT
013500                       INDEXED BY WS-IX-DAD                      KOSTENT
013600                       PIC X(60) VALUE SPACES.                   KOSTENT
013700 01  WS-QTD-VALORES              PIC 9(04) COMP VALUE ZERO.      KOSTENT
013800                                                                 KOSTENT
013900*--------------------------------------------------------*      KOSTENT
014000*    AREAS DE VARREDURA DA LINHA JSON CRUA                       KOSTENT
014100*--------------------------------------------------------*      KOSTENT
014200 01  WS-MODO-LEITURA             PIC X(01) VALUE "N".            KOSTENT
014300     88  WS-MODO-NENHUM          VALUE "N".                      KOSTENT
014400     88  WS-MODO-ESTRUTURA       VALUE "E".                      KOSTENT
014500     88  WS-MODO-DADO            VALUE "D".                      KOSTENT
014600 01  WS-ACHOU-ESTRUTURA          PIC X(01) VALUE "N".            KOSTENT
014700     88  WS-VIU-ESTRUTURA        VALUE "S".                      KOSTENT
014800 01  WS-ACHOU-DADO               PIC X(01) VALUE "N".            KOSTENT
014900     88  WS-VIU-DADO             VALUE "S".                      KOSTENT
015000 01  WS-LINHA-TEMP               PIC X(2000) VALUE SPACES.       KOSTENT
015100 01  WS-CAMPO-TEMP               PIC X(60)   VALUE SPACES.       KOSTENT
015200 01  WS-TIPO-TEMP                PIC X(20)   VALUE SPACES.       KOSTENT
015300 01  WS-RESTO-TEMP               PIC X(2000) VALUE SPACES.       KOSTENT
015350 01  WS-LIXO-ASPAS               PIC X(60)   VALUE SPACES.       KOSTENT
015400                                                                 KOSTENT
015500*--------------------------------------------------------*      KOSTENT
015600*    REGISTRO MANIFESTO + CARGA (REGISTRO DE SAIDA)              KOSTENT
015700*    IDENTICO, CAMPO A CAMPO, AO DE KARGRAU-COB (SEM COPY -      KOSTENT
015800*    ESTA CASA NAO USA BIBLIOTECA DE COPIAS)                     KOSTENT
015900*--------------------------------------------------------*      KOSTENT
016000 01  REG-MANIFESTO.                                               KOSTENT
016100     05  MAN-TOPICO              PIC X(40)  VALUE SPACES.        KOSTENT
016200     05  MAN-POSICAO             PIC 9(15)  VALUE ZERO.          KOSTENT
016300     05  MAN-TIPO-RECURSO        PIC X(10)  VALUE "ENTRY".       KOSTENT
016400     05  MAN-CHAVE-CONTEUDO      PIC X(10)  VALUE "ENTRY".       KOSTENT
016500     05  MAN-ORIGEM              PIC X(40)  VALUE SPACES.        KOSTENT
016600     05  MAN-CONJUNTO            PIC X(40)  VALUE SPACES.        KOSTENT
016700     05  MAN-ETIQUETA            PIC X(40)  VALUE SPACES.        KOSTENT
016800     05  MAN-DESCRICAO           PIC X(120) VALUE SPACES.        KOSTENT
016900     05  MAN-CHARSET             PIC X(20)  VALUE "UTF-8".       KOSTENT
017000     05  MAN-TIPO-CONTEUDO       PIC X(40)  VALUE SPACES.        KOSTENT
017100     05  MAN-TAM-CONTEUDO        PIC 9(09)  VALUE ZERO.          KOSTENT
017200     05  MAN-CAMINHO-FONTE       PIC X(200) VALUE SPACES.        KOSTENT
017300     05  MAN-ARQUIVO-FONTE       PIC X(80)  VALUE SPACES.        KOSTENT
017400     05  MAN-CHARSET-FONTE       PIC X(20)  VALUE SPACES.        KOSTENT
017500     05  MAN-TIPO-REGISTRO       PIC X(10)  VALUE "SINGLE".      KOSTENT
017600     05  MAN-MAPEAMENTO OCCURS 25 TIMES                          KOSTENT
017700                       INDEXED BY WS-IX-MAP.                     KOSTENT
017800         10  MM-NOME             PIC X(40)  VALUE SPACES.        KOSTENT
017900         10  MM-TIPO-FMT         PIC X(20)  VALUE SPACES.        KOSTENT
018000     05  FILLER                  PIC X(20)  VALUE SPACES.        KOSTENT
018100 01  FILLER REDEFINES REG-MANIFESTO.                             KOSTENT
018200     05  MAN-BLOCO-FIXO          PIC X(694).                     KOSTENT
018300     05  MAN-BLOCO-MAPA          PIC X(1500).                    KOSTENT
018400                                                                 KOSTENT
018410*    CONTEUDO SERIALIZADO DE UMA LINHA DE DADO - ACUMULADO EM    KOSTENT
018420*    0440-SERIALIZA-CARGA ANTES DE IR PARA MAN-TAM-CONTEUDO E    KOSTENT
018430*    SO DEPOIS MOVIDO PARA O BLOCO-MAPA/GRAVACAO                 KOSTENT
018500 01  WS-PAYLOAD                  PIC X(2000) VALUE SPACES.       KOSTENT
018600                                                                 KOSTENT
018700 PROCEDURE DIVISION.                                              KOSTENT
018800                                                                 KOSTENT
018810*    --------------------------------------------------------*     KOSTENT
018820*    ABRE OS TRES ARQUIVOS DO PASSO KOSTRA: A ESPECIFICACAO        KOSTENT
018830*    (KOSTCFG), A FONTE JSON LINHA-A-LINHA (KOSTSRC) E A SAIDA     KOSTENT
018840*    MANIFESTO+CARGA (SAIKOS).  AUSENCIA DE QUALQUER UM DOS DOIS   KOSTENT
018850*    ARQUIVOS DE ENTRADA E FATAL - NAO HA RODADA PARCIAL           KOSTENT
018860*    --------------------------------------------------------*     KOSTENT
018900 0100-ABRE-ARQUIVOS.                                              KOSTENT
019000     OPEN INPUT  KOSTCFG                                          KOSTENT
019050*    SEM KOSTCFG NAO HA METADADOS PARA O MANIFESTO - ABORTA       KOSTENT
019060*    ANTES DE TOCAR NO ARQUIVO FONTE                              KOSTENT
019100     IF STAT-KOSTCFG NOT = "00"                                  KOSTENT
019200        DISPLAY "KOSTENT-COB: KOSTCFG NAO ENCONTRADO - " WS-CFG-ARQUIVO KOSTENT
019300        STOP RUN.                                                KOSTENT
019400     OPEN INPUT  KOSTSRC                                          KOSTENT
019450*    WS-CFG-ARQUIVO AINDA NAO FOI LIDO NESTE PONTO (SO EM 0150) - KOSTENT
019460*    POR ISSO A MENSAGEM ABAIXO NAO CITA O NOME DO ARQUIVO FONTE  KOSTENT
019500     IF STAT-KOSTSRC NOT = "00"                                  KOSTENT
019600        DISPLAY "KOSTENT-COB: KOSTSRC NAO ENCONTRADO"            KOSTENT
019700        CLOSE KOSTCFG                                             KOSTENT
019800        STOP RUN.                                                KOSTENT
019900     OPEN OUTPUT SAIKOS.                                          KOSTENT
020000                                                                 KOSTENT
020010*    --------------------------------------------------------*     KOSTENT
020020*    LE O UNICO REGISTRO DE KOSTCFG E QUEBRA NOS CAMPOS DE         KOSTENT
020030*    METADADOS DO MANIFESTO - TOPICO, ORIGEM, CONJUNTO, ETC.       KOSTENT
020040*    SO RODA UMA VEZ, NO INICIO; NAO HA RELEITURA                  KOSTENT
020050*    --------------------------------------------------------*     KOSTENT
020100 0150-LE-ESPECIFICACAO.                                          KOSTENT
020200     READ KOSTCFG                                                 KOSTENT
020300         AT END                                                  KOSTENT
020400             DISPLAY "KOSTENT-COB: KOSTCFG VAZIO"                KOSTENT
020500             CLOSE KOSTCFG KOSTSRC SAIKOS                         KOSTENT
020600             STOP RUN                                             KOSTENT
020700     END-READ                                                    KOSTENT
020800     UNSTRING REG-KOSTCFG DELIMITED BY ";"                        KOSTENT
020900         INTO WS-CFG-TOPICO      WS-CFG-ORIGEM                   KOSTENT
021000              WS-CFG-CONJUNTO    WS-CFG-ETIQUETA                 KOSTENT
021100              WS-CFG-DESCRICAO   WS-CFG-TIPO-CONTEUDO            KOSTENT
021200              WS-CFG-CAMINHO     WS-CFG-ARQUIVO                  KOSTENT
021300              WS-CFG-CHARSET-FONTE                                KOSTENT
021400     END-UNSTRING                                                KOSTENT
021500     CLOSE KOSTCFG.                                               KOSTENT
021600                                                                 KOSTENT
021610*    --------------------------------------------------------*     KOSTENT
021620*    LACO PRINCIPAL - LE KOSTSRC LINHA A LINHA.  CADA LINHA E      KOSTENT
021630*    TESTADA CONTRA OS MARCADORES "structure"/"data" PARA SABER    KOSTENT
021640*    QUE MODO ESTA ATIVO; DENTRO DE CADA MODO, LINHAS QUE NAO SAO  KOSTENT
021650*    UM ELEMENTO DE ARRAY (CHAVE "{}" OU FALTANDO "[") DERRUBAM    KOSTENT
021660*    O MODO DE VOLTA PARA NENHUM, SEM PARAR O PROGRAMA             KOSTENT
021670*    --------------------------------------------------------*     KOSTENT
021700 0200-LE-FONTE-JSON.                                              KOSTENT
021800     READ KOSTSRC INTO WS-LINHA-TEMP                              KOSTENT
021900         AT END                                                  KOSTENT
022000             GO TO 0800-FIM-ARQUIVO                               KOSTENT
022100     END-READ                                                    KOSTENT
022150*    MARCADOR DE ABERTURA DO ARRANJO "structure" - LIGA O MODO    KOSTENT
022160*    E VOLTA PARA LER A PROXIMA LINHA, SEM PROCESSAR ESTA         KOSTENT
022200     IF WS-LINHA-TEMP (1:11) = '"structure"'                     KOSTENT
022300        SET WS-MODO-ESTRUTURA TO TRUE                             KOSTENT
022400        SET WS-VIU-ESTRUTURA  TO TRUE                             KOSTENT
022500        GO TO 0200-LE-FONTE-JSON                                  KOSTENT
022600     END-IF                                                      KOSTENT
022650*    MARCADOR DE ABERTURA DO ARRANJO "data" - MESMA LOGICA        KOSTENT
022700     IF WS-LINHA-TEMP (1:6) = '"data"'                           KOSTENT
022800        SET WS-MODO-DADO TO TRUE                                  KOSTENT
022900        SET WS-VIU-DADO  TO TRUE                                  KOSTENT
023000        GO TO 0200-LE-FONTE-JSON                                  KOSTENT
023100     END-IF                                                      KOSTENT
023150*    EM MODO ESTRUTURA: "{}" (ELEMENTO VAZIO) OU LINHA SEM "{"    KOSTENT
023160*    NO INICIO FECHAM O ARRANJO - DERRUBA O MODO E SEGUE LENDO    KOSTENT
023200     IF WS-MODO-ESTRUTURA                                         KOSTENT
023300        IF WS-LINHA-TEMP (1:2) = "{}" OR                         KOSTENT
023400           WS-LINHA-TEMP (1:1) NOT = "{"                         KOSTENT
023500           SET WS-MODO-NENHUM TO TRUE                             KOSTENT
023600           GO TO 0200-LE-FONTE-JSON                               KOSTENT
023700        END-IF                                                    KOSTENT
023800        PERFORM 0300-MONTA-ESTRUTURA                              KOSTENT
023900        GO TO 0200-LE-FONTE-JSON                                  KOSTENT
024000     END-IF                                                      KOSTENT
024050*    EM MODO DADO: LINHA SEM "[" NO INICIO FECHA O ARRANJO DA      KOSTENT
024060*    MESMA FORMA                                                  KOSTENT
024100     IF WS-MODO-DADO                                              KOSTENT
024200        IF WS-LINHA-TEMP (1:1) NOT = "["                         KOSTENT
024300           SET WS-MODO-NENHUM TO TRUE                             KOSTENT
024400           GO TO 0200-LE-FONTE-JSON                               KOSTENT
024500        END-IF                                                    KOSTENT
024600        PERFORM 0400-MONTA-LINHA-DADO                             KOSTENT
024700     END-IF                                                      KOSTENT
024800     GO TO 0200-LE-FONTE-JSON.                                    KOSTENT
024900                                                                 KOSTENT
025000 0300-MONTA-ESTRUTURA.                                            KOSTENT
025100*    EXTRAI NAME/TYPE DE {"name":"xxx","type":"yyy"}             KOSTENT
025200     ADD 1 TO WS-QTD-ESTRUTURA                                    KOSTENT
025300     IF WS-QTD-ESTRUTURA > 25                                     KOSTENT
025400        DISPLAY "KOSTENT-COB: MAIS DE 25 COLUNAS NA ESTRUTURA"    KOSTENT
025500        CLOSE KOSTSRC SAIKOS                                      KOSTENT
025600        STOP RUN                                                  KOSTENT
025700     END-IF                                                      KOSTENT
025800     SET WS-IX-EST TO WS-QTD-ESTRUTURA                            KOSTENT
025850*    PRIMEIRO UNSTRING DESCARTA TUDO ANTES DE "name":" - O QUE    KOSTENT
025860*    SOBRA EM WS-RESTO-TEMP COMECA JA NO VALOR DO NOME            KOSTENT
025900     UNSTRING WS-LINHA-TEMP DELIMITED BY '"name":"'               KOSTENT
026000         INTO WS-CAMPO-TEMP WS-RESTO-TEMP                         KOSTENT
026100     END-UNSTRING                                                KOSTENT
026150*    FECHA O VALOR DO NOME NA PROXIMA ASPA                        KOSTENT
026200     UNSTRING WS-RESTO-TEMP DELIMITED BY '"'                      KOSTENT
026300         INTO WE-NOME (WS-IX-EST)                                 KOSTENT
026400     END-UNSTRING                                                KOSTENT
026450*    MESMA TECNICA, AGORA PARA O PAR "type":"..."                 KOSTENT
026500     UNSTRING WS-RESTO-TEMP DELIMITED BY '"type":"'               KOSTENT
026600         INTO WS-CAMPO-TEMP WS-RESTO-TEMP                         KOSTENT
026700     END-UNSTRING                                                KOSTENT
026800     UNSTRING WS-RESTO-TEMP DELIMITED BY '"'                      KOSTENT
026900         INTO WS-TIPO-TEMP                                        KOSTENT
027000     END-UNSTRING                                                KOSTENT
027100     PERFORM 0320-TITLE-CASE-TIPO.                                KOSTENT
027200                                                                 KOSTENT
027300 0320-TITLE-CASE-TIPO.                                            KOSTENT
027400*    PADRAO "TITLE CASE" - PRIMEIRA LETRA MAIUSCULA, RESTANTE     KOSTENT
027450*    MINUSCULA, IGUAL AO JEITO QUE O RELATORIO DE ESTRUTURA       KOSTENT
027460*    SEMPRE MOSTROU O TIPO DA COLUNA PRO USUARIO                  KOSTENT
027500     MOVE SPACES TO WE-TIPO (WS-IX-EST)                           KOSTENT
027600     INSPECT WS-TIPO-TEMP CONVERTING                              KOSTENT
027700         "ABCDEFGHIJKLMNOPQRSTUVWXYZ"                             KOSTENT
027800         TO "abcdefghijklmnopqrstuvwxyz"                          KOSTENT
027900     MOVE WS-TIPO-TEMP TO WE-TIPO (WS-IX-EST)                     KOSTENT
028000     IF WE-TIPO (WS-IX-EST) (1:1) IS ALFABETO                     KOSTENT
028100        INSPECT WE-TIPO (WS-IX-EST) (1:1) CONVERTING              KOSTENT
028200            "abcdefghijklmnopqrstuvwxyz"                          KOSTENT
028300            TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ"                       KOSTENT
028400     END-IF.                                                      KOSTENT
028500                                                                 KOSTENT
028600 0400-MONTA-LINHA-DADO.                                           KOSTENT
028700*    SEM "structure" DOCUMENTADA NO ARQUIVO FONTE NAO HA COMO     KOSTENT
028800*    MONTAR O MAPEAMENTO DE COLUNA - ERRO FATAL, SEM SAIDA        KOSTENT
028850*    PARCIAL (O CLIENTE QUE RECEBE SAIKOS PREFERE ARQUIVO         KOSTENT
028860*    AUSENTE A ARQUIVO PELA METADE)                               KOSTENT
028900     IF WS-QTD-ESTRUTURA = ZERO                                   KOSTENT
029000        DISPLAY "KOSTENT-COB: DATA SEM STRUCTURE - ABORTADO"      KOSTENT
029100        CLOSE KOSTSRC SAIKOS                                      KOSTENT
029200        STOP RUN                                                  KOSTENT
029300     END-IF                                                      KOSTENT
029400     MOVE WS-LINHA-TEMP TO WS-RESTO-TEMP                          KOSTENT
029500     MOVE SPACES TO WS-LINHA-DADO                                 KOSTENT
029600     MOVE ZERO   TO WS-QTD-VALORES                                KOSTENT
029650     MOVE 2      TO WS-PONTEIRO-DADO                              KOSTENT
029660     MOVE 1      TO WS-IND                                        KOSTENT
029670     PERFORM 0410-EXTRAI-VALOR                                    KOSTENT
029680         VARYING WS-IND FROM 1 BY 1                               KOSTENT
029690         UNTIL WS-IND > WS-QTD-ESTRUTURA                          KOSTENT
029700     ADD 1 TO WS-POSICAO                                          KOSTENT
029710     PERFORM 0440-SERIALIZA-CARGA                                 KOSTENT
029720     PERFORM 0450-MONTA-MANIFESTO-KOSTRA                          KOSTENT
029730     PERFORM 0500-GRAVA-SAIDA.                                    KOSTENT
029740                                                                  KOSTENT
029742*    CORPO DE LACO DE 0400, CHAMADO UMA VEZ POR ELEMENTO DO        KOSTENT
029744*    ARRAY "data" - CORTA O PROXIMO TOKEN ATE "," OU "]"           KOSTENT
029750 0410-EXTRAI-VALOR.                                               KOSTENT
029760     UNSTRING WS-RESTO-TEMP DELIMITED BY "," OR "]"               KOSTENT
029770         INTO WS-CAMPO-TEMP                                       KOSTENT
029780         WITH POINTER WS-PONTEIRO-DADO                            KOSTENT
029790     END-UNSTRING                                                 KOSTENT
029800     PERFORM 0420-LIMPA-VALOR.                                    KOSTENT
029810                                                                  KOSTENT
031000 0420-LIMPA-VALOR.                                                KOSTENT
031100*    TIRA ASPAS DO TOKEN E GUARDA NA POSICAO WS-IND.  PREMISSA    KOSTENT
031150*    DOCUMENTADA: O FORNECEDOR GRAVA CADA VALOR ENTRE ASPAS E SEM KOSTENT
031160*    ESPACO APOS A VIRGULA (EX.: ["v1","v2"]) - SE ISSO MUDAR     KOSTENT
031170*    ESTA ROTINA PRECISA SER REVISTA (VER CABECALHO DO PROGRAMA)  KOSTENT
031200     ADD 1 TO WS-QTD-VALORES                                      KOSTENT
031300     SET WS-IX-DAD TO WS-IND                                      KOSTENT
031400     UNSTRING WS-CAMPO-TEMP DELIMITED BY '"'                      KOSTENT
031500         INTO WS-LIXO-ASPAS WS-VALOR-DADO (WS-IX-DAD)             KOSTENT
031600     END-UNSTRING.                                                KOSTENT
031700                                                                 KOSTENT
031800 0440-SERIALIZA-CARGA.                                            KOSTENT
031900*    A CARGA SERIALIZADA E "structure" + "data" DE UMA LINHA SO;  KOSTENT
032000*    PARA FINS DE CONTENT-LENGTH BASTA O TAMANHO DOS VALORES      KOSTENT
032100*    SEPARADOS POR VIRGULA - TAMANHO E DO CONTEUDO CRU, SEM       KOSTENT
032200*    CRIPTOGRAFIA (CRIPTOGRAFIA DE ARQUIVO FICA POR CONTA DO      KOSTENT
032250*    SISTEMA QUE RECEBE SAIKOS, NAO DESTE PASSO DE COLETA)        KOSTENT
032300     MOVE SPACES TO WS-PAYLOAD                                    KOSTENT
032400     MOVE 1      TO WS-TAM-CARGA                                  KOSTENT
032500     SET WS-IX-DAD TO 1                                           KOSTENT
032550*    WS-TAM-CARGA COMECA EM 1 E SERVE DE PONTEIRO DE STRING -     KOSTENT
032560*    AO FIM DO LACO ELE APONTA UMA POSICAO DEPOIS DO ULTIMO       KOSTENT
032570*    CARACTER GRAVADO, POR ISSO O SUBTRACT 1 ABAIXO               KOSTENT
032600     PERFORM 0442-SERIALIZA-VALOR                                 KOSTENT
032650         VARYING WS-IND FROM 1 BY 1                               KOSTENT
032700         UNTIL WS-IND > WS-QTD-VALORES                            KOSTENT
033300     SUBTRACT 1 FROM WS-TAM-CARGA.                                KOSTENT
033320                                                                  KOSTENT
033330*    CORPO DE LACO DE 0440 - UM VALOR POR VEZ, SEPARADOS POR ";"   KOSTENT
033340 0442-SERIALIZA-VALOR.                                            KOSTENT
033360     SET WS-IX-DAD TO WS-IND                                      KOSTENT
033380     STRING WS-VALOR-DADO (WS-IX-DAD) DELIMITED BY SPACE          KOSTENT
033400            ";" DELIMITED BY SIZE                                 KOSTENT
033420            INTO WS-PAYLOAD                                       KOSTENT
033440            WITH POINTER WS-TAM-CARGA                             KOSTENT
033460     END-STRING.                                                  KOSTENT
033480                                                                  KOSTENT
033600                                                                 KOSTENT
033700 0450-MONTA-MANIFESTO-KOSTRA.                                     KOSTENT
033720*    BLOCO FIXO DO MANIFESTO - CAMPO A CAMPO, NA MESMA ORDEM      KOSTENT
033740*    DE REG-MANIFESTO (VER COMENTARIO NO WORKING-STORAGE)         KOSTENT
033800     MOVE SPACES         TO REG-MANIFESTO                         KOSTENT
033900     MOVE WS-CFG-TOPICO          TO MAN-TOPICO                    KOSTENT
034000     MOVE WS-POSICAO             TO MAN-POSICAO                   KOSTENT
034100     MOVE "ENTRY"                TO MAN-TIPO-RECURSO              KOSTENT
034200     MOVE "ENTRY"                TO MAN-CHAVE-CONTEUDO            KOSTENT
034300     MOVE WS-CFG-ORIGEM          TO MAN-ORIGEM                    KOSTENT
034400     MOVE WS-CFG-CONJUNTO        TO MAN-CONJUNTO                  KOSTENT
034500     MOVE WS-CFG-ETIQUETA        TO MAN-ETIQUETA                  KOSTENT
034600     MOVE WS-CFG-DESCRICAO       TO MAN-DESCRICAO                 KOSTENT
034700     MOVE "UTF-8"                TO MAN-CHARSET                   KOSTENT
034800     MOVE WS-CFG-TIPO-CONTEUDO   TO MAN-TIPO-CONTEUDO             KOSTENT
034900     MOVE WS-TAM-CARGA           TO MAN-TAM-CONTEUDO              KOSTENT
035000     MOVE WS-CFG-CAMINHO         TO MAN-CAMINHO-FONTE             KOSTENT
035100     MOVE WS-CFG-ARQUIVO         TO MAN-ARQUIVO-FONTE             KOSTENT
035200     MOVE WS-CFG-CHARSET-FONTE   TO MAN-CHARSET-FONTE             KOSTENT
035300     MOVE "SINGLE"               TO MAN-TIPO-REGISTRO             KOSTENT
035400     PERFORM 0452-MAPEIA-COLUNA                                   KOSTENT
035450         VARYING WS-IND FROM 1 BY 1                               KOSTENT
035500         UNTIL WS-IND > WS-QTD-ESTRUTURA.                         KOSTENT
035550                                                                  KOSTENT
035560*    CORPO DE LACO DE 0450 - COPIA NOME/TIPO DA ESTRUTURA PARA A   KOSTENT
035562*    TABELA DE MAPEAMENTO DO MANIFESTO, POSICAO A POSICAO          KOSTENT
035600 0452-MAPEIA-COLUNA.                                              KOSTENT
035650     SET WS-IX-EST TO WS-IND                                      KOSTENT
035700     SET WS-IX-MAP TO WS-IND                                      KOSTENT
035800     MOVE WE-NOME (WS-IX-EST) TO MM-NOME (WS-IX-MAP)              KOSTENT
035900     MOVE WE-TIPO (WS-IX-EST) TO MM-TIPO-FMT (WS-IX-MAP).         KOSTENT
035950                                                                  KOSTENT
036100                                                                 KOSTENT
036110*    --------------------------------------------------------*   KOSTENT
036120*    MONTA O REGISTRO FISICO DE SAIDA: MANIFESTO (BLOCO FIXO +   KOSTENT
036130*    BLOCO DE MAPA) SEGUIDO DE "|" E DA CARGA SERIALIZADA - UM   KOSTENT
036140*    REGISTRO DE SAIKOS POR LINHA DE "data" PROCESSADA           KOSTENT
036150*    --------------------------------------------------------*   KOSTENT
036200 0500-GRAVA-SAIDA.                                                KOSTENT
036210*    CH-0248 - OVERFLOW SO PODE SER LAYOUT MAL DIMENSIONADO       KOSTENT
036220*    (REG-SAIKOS MENOR QUE FIXO+MAPA+CARGA) - ABORTA FATAL, NAO   KOSTENT
036230*    DEIXA GRAVAR SAIKOS.DAT TRUNCADO (MESMO RETURN-CODE 16 DE    KOSTENT
036240*    0850-FALHA-ESTRUTURA-DADO, ABAIXO)                           KOSTENT
036300     MOVE SPACES TO REG-SAIKOS                                    KOSTENT
036400     STRING MAN-BLOCO-FIXO DELIMITED BY SIZE                      KOSTENT
036500            MAN-BLOCO-MAPA DELIMITED BY SIZE                      KOSTENT
036600            "|" DELIMITED BY SIZE                                 KOSTENT
036700            WS-PAYLOAD (1:WS-TAM-CARGA) DELIMITED BY SIZE         KOSTENT
036800            INTO REG-SAIKOS                                       KOSTENT
036820         ON OVERFLOW                                              KOSTENT
036840             DISPLAY "KOSTENT-COB: REG-SAIKOS ESTOUROU"           KOSTENT
036860             CLOSE KOSTCFG KOSTSRC SAIKOS                         KOSTENT
036880             MOVE 16 TO RETURN-CODE                               KOSTENT
036895             STOP RUN                                             KOSTENT
036900     END-STRING                                                   KOSTENT
037000     WRITE REG-SAIKOS                                             KOSTENT
037100     ADD 1 TO WS-QTD-EMITIDOS.                                    KOSTENT
037200                                                                 KOSTENT
037210*    --------------------------------------------------------*     KOSTENT
037211*    FIM DE KOSTSRC - SE NUNCA VIU "structure" OU NUNCA VIU        KOSTENT
037212*    "data" NO ARQUIVO INTEIRO, A RODADA FICA INCOMPLETA DO       KOSTENT
037213*    PONTO DE VISTA DE NEGOCIO, MESMO QUE O ARQUIVO TENHA SIDO    KOSTENT
037214*    LIDO ATE O FIM SEM ERRO DE E/S - CH-0239 FAZ ESTE CASO       KOSTENT
037215*    ENCERRAR COM RETURN-CODE 16, PARA O KOLETA-COB (E QUALQUER   KOSTENT
037216*    OPERADOR DE JCL) CONSEGUIR DISTINGUIR DE UMA RODADA BOA      KOSTENT
037220*    --------------------------------------------------------*     KOSTENT
037300 0800-FIM-ARQUIVO.                                                KOSTENT
037400     IF NOT WS-VIU-ESTRUTURA OR NOT WS-VIU-DADO                   KOSTENT
037500        GO TO 0850-FALHA-ESTRUTURA-DADO                           KOSTENT
037600     END-IF                                                       KOSTENT
037700     DISPLAY "KOSTENT-COB: REGISTROS EMITIDOS = " WS-QTD-EMITIDOS KOSTENT
037800     CLOSE KOSTCFG KOSTSRC SAIKOS                                 KOSTENT
037900     STOP RUN.                                                    KOSTENT
037910                                                                  KOSTENT
037920*    CH-0239 - SAIDA FATAL, DISTINTA DA SAIDA NORMAL ACIMA:       KOSTENT
037930*    RETURN-CODE NAO-ZERO PARA A CADEIA CONSEGUIR PARAR NO        KOSTENT
037940*    PASSO SEGUINTE (KOLETA-COB) EM VEZ DE PROSSEGUIR COMO SE A   KOSTENT
037950*    CARGA TIVESSE SAIDO BOA                                      KOSTENT
037960 0850-FALHA-ESTRUTURA-DADO.                                       KOSTENT
037970     DISPLAY "KOSTENT-COB: STRUCTURE OU DATA AUSENTE - FALHA"     KOSTENT
037980     DISPLAY "KOSTENT-COB: REGISTROS EMITIDOS = " WS-QTD-EMITIDOS KOSTENT
037990     CLOSE KOSTCFG KOSTSRC SAIKOS                                 KOSTENT
037995     MOVE 16 TO RETURN-CODE                                       KOSTENT
037998     STOP RUN.                                                    KOSTENT
038000                                                                 KOSTENT
038010*    ROTINA DE SAIDA PADRAO DO PASSO - SEM USO HOJE, MANTIDA       KOSTENT
038012*    PELO MESMO MOTIVO QUE OS DEMAIS PASSOS DA CADEIA TEM UM       KOSTENT
038014*    0900 PROPRIO (PADRONIZACAO ENTRE OS TRES WORKERS)             KOSTENT
038100 0900-FINALIZA.                                                   KOSTENT
038200     EXIT PROGRAM.                                                KOSTENT
