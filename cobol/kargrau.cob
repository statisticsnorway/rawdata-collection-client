000100 IDENTIFICATION DIVISION.                                       KARGRAU
000200 PROGRAM-ID. KARGRAU-COB.                                       KARGRAU
000300 AUTHOR. E. MACHADO.                                            KARGRAU
000400 INSTALLATION. FESP - FUNDACAO DE ESTUDOS SOCIAIS DO PARANA.    KARGRAU
000500 DATE-WRITTEN. 03/03/1990.                                      KARGRAU
000600 DATE-COMPILED.                                                 KARGRAU
000700 SECURITY.  USO INTERNO - NUCLEO DE PROCESSAMENTO DE DADOS.     KARGRAU
000800*----------------------------------------------------------*    KARGRAU
000900*    FINALIDADE       :LEITURA DO EXTRATO "KARAKTER" (NOTAS     KARGRAU
001000*                      E FREQUENCIA POR ALUNO/DISCIPLINA),      KARGRAU
001100*                      MONTAGEM DE CHAVE POR LINHA, DETECCAO DE KARGRAU
001200*                      QUEBRA DE GRUPO (MESMO ARQUIVO+ALUNO) E  KARGRAU
001300*                      EMISSAO DE UM REGISTRO DE SAIDA          KARGRAU
001400*                      (MANIFESTO + CARGA) POR LINHA LIDA, NA   KARGRAU
001500*                      ORDEM ORIGINAL DO EXTRATO.               KARGRAU
001600*    ANALISTA         :E. MACHADO                                KARGRAU
001700*    PROGRAMADO(A)    :E. MACHADO                                KARGRAU
001800*----------------------------------------------------------*    KARGRAU
001900*    HISTORICO DE ALTERACOES                                    KARGRAU
002000*    VRS    DATA        PROGR   CHAMADO    DESCRICAO             KARGRAU
002100*    1.0    03/03/1990  EM      --------   IMPLANTACAO           KARGRAU
002200*    1.1    17/07/1990  EM      CH-0019    CABECALHO DAS 22      KARGRAU
002300*                               COLUNAS PASSOU A SER LITERAL,    KARGRAU
002400*                               NAO MAIS LIDO DO ARQUIVO         KARGRAU
002500*    1.2    09/01/1991  JLK     CH-0052    QUEBRA DE GRUPO       KARGRAU
002600*                               CORRIGIDA PARA TESTAR FILID E    KARGRAU
002700*                               FNR JUNTOS (SO FNR QUEBRAVA      KARGRAU
002800*                               GRUPO DE MAIS, ERRADO)           KARGRAU
002900*    1.3    14/05/1993  EM      CH-0088    FNR PASSOU A SER      KARGRAU
003000*                               GRAVADO COMO TEXTO, NAO MAIS     KARGRAU
003100*                               CONVERTIDO PARA NUMERICO         KARGRAU
003200*    1.4    02/02/1995  EM      CH-0101    RADNR (COLUNA 3) NAO  KARGRAU
003300*                               E MAIS POPULADA NA CHAVE - VER   KARGRAU
003400*                               NOTA NA WORKING-STORAGE          KARGRAU
003500*    1.5    08/01/1999  MCS     CH-0156    REVISAO ANO 2000 -    KARGRAU
003600*                               SKOLEAR GRAVADO COMO TEXTO       KARGRAU
003700*                               (X(9), "2023-2024") NAO HA       KARGRAU
003800*                               CAMPO DE DATA NUMERICO A CORRIGIR KARGRAU
003900*    1.6    19/06/2002  MCS     CH-0198    LEITURA DO EXTRATO    KARGRAU
004000*                               PASSOU A SER EM ISO-8859-1       KARGRAU
004100*                               (CARACTERES NORUEGUESES AO-OA)   KARGRAU
004110*    1.7    14/03/2003  JLK     CH-0211    MENSAGENS DE CONSOLE  KARGRAU
004120*                               PASSARAM A CITAR O NUMERO DA     KARGRAU
004130*                               LINHA LIDA NOS ABORTOS POR       KARGRAU
004140*                               CAMPO NAO NUMERICO (ANTES SO     KARGRAU
004150*                               DIZIA "ABORTADO", SEM POSICAO)   KARGRAU
004151*    1.8    22/09/2004  RSF     CH-0233    TOKEN COM ESPACO     KARGRAU
004157*                               A ESQUERDA (EX.: ";  123") NAO  KARGRAU
004163*                               ESTAVA SENDO APARADO - SO O     KARGRAU
004169*                               UNSTRING NUNCA TIRA ESPACO A    KARGRAU
004175*                               ESQUERDA DO TOKEN, SO PREENCHE  KARGRAU
004181*                               A DIREITA - CHK-FNR SAINDO COM  KARGRAU
004187*                               LIXO NA FRENTE.  ENTROU O       KARGRAU
004193*                               DESLOCAMENTO EM 0225/0226       KARGRAU
004199*    1.9    12/01/2005  RSF     CH-0248    REG-SAIKAR (1400    KARGRAU
004205*                               BYTES) E O REDEFINES             KARGRAU
004211*                               MAN-BLOCO-FIXO (627 BYTES) DO     KARGRAU
004217*                               MANIFESTO ESTAVAM PEQUENOS DEMAIS KARGRAU
004223*                               (627+1500 MAPA JA SOMAM MAIS QUE  KARGRAU
004229*                               O REGISTRO DE SAIDA) - O STRING   KARGRAU
004235*                               EM 0500-GRAVA-SAIDA TRUNCAVA O    KARGRAU
004241*                               CARGA-PAYLOAD INTEIRO SEM AVISAR. KARGRAU
004247*                               MAN-BLOCO-FIXO CORRIGIDO PARA 694 KARGRAU
004253*                               BYTES (SOMA REAL DOS CAMPOS DO    KARGRAU
004259*                               MANIFESTO), REG-SAIKAR ALARGADO   KARGRAU
004265*                               PARA 2600 BYTES E O STRING PASSOU KARGRAU
004271*                               A TER ON OVERFLOW, PARA ABORTAR   KARGRAU
004277*                               SE ISSO VOLTAR A ACONTECER        KARGRAU
004283*----------------------------------------------------------*    KARGRAU
004300                                                                 KARGRAU
004400 ENVIRONMENT DIVISION.                                           KARGRAU
004500 CONFIGURATION SECTION.                                          KARGRAU
004600 SPECIAL-NAMES.                                                  KARGRAU
004700     C01 IS TOP-OF-FORM                                          KARGRAU
004800     CLASS DIGITO IS "0" THRU "9".                               KARGRAU
004900 INPUT-OUTPUT SECTION.                                           KARGRAU
005000 FILE-CONTROL.                                                   KARGRAU
005100     SELECT CSVKAR ASSIGN TO DISK                                KARGRAU
005200                   ORGANIZATION IS LINE SEQUENTIAL               KARGRAU
005300                   FILE STATUS IS STAT-CSVKAR.                   KARGRAU
005400                                                                 KARGRAU
005500     SELECT SAIKAR ASSIGN TO DISK                                KARGRAU
005600                   ORGANIZATION IS LINE SEQUENTIAL               KARGRAU
005700                   FILE STATUS IS STAT-SAIKAR.                   KARGRAU
005800                                                                 KARGRAU
005900 DATA DIVISION.                                                  KARGRAU
006000 FILE SECTION.                                                   KARGRAU
006100*--------------------------------------------------------*      KARGRAU
006200*    CSV-SOURCE: EXTRATO KARAKTER, 22 COLUNAS SEPARADAS POR ";" KARGRAU
006300*    (LAYOUT FIXO E LITERAL NO CABECALHO - NAO E RELIDO DO       KARGRAU
006400*    ARQUIVO, SO A LINHA 1 E DESCARTADA COMO CABECALHO - CH-0019)KARGRAU
006500*--------------------------------------------------------*      KARGRAU
006600 FD  CSVKAR                                                      KARGRAU
006650     VALUE OF FILE-ID 'CSVKAR.DAT'                               KARGRAU
006700     LABEL RECORD STANDARD.                                      KARGRAU
006800 01  REG-CSVKAR.                                                 KARGRAU
006900     05  REG-CSVKAR-TXT          PIC X(240).                     KARGRAU
007000     05  FILLER                  PIC X(010).                     KARGRAU
007100                                                                 KARGRAU
007200 FD  SAIKAR                                                      KARGRAU
007250     VALUE OF FILE-ID 'SAIKAR.DAT'                               KARGRAU
007300     LABEL RECORD STANDARD.                                      KARGRAU
007400 01  REG-SAIKAR.                                                 KARGRAU
007500     05  REG-SAIKAR-TXT          PIC X(2600).                    KARGRAU
007600     05  FILLER                  PIC X(020).                     KARGRAU
007700                                                                 KARGRAU
007800 WORKING-STORAGE SECTION.                                        KARGRAU
007900 01  STAT-CSVKAR                 PIC X(02) VALUE SPACES.         KARGRAU
008000 01  STAT-SAIKAR                 PIC X(02) VALUE SPACES.         KARGRAU
008100                                                                 KARGRAU
008110*    CONTADORES AVULSOS, FORA DE GRUPO (77-LEVEL) - NAO ENTRAM   KARGRAU
008120*    EM NENHUM REDEFINES NESTE PROGRAMA                          KARGRAU
008140 77  WS-POSICAO                  PIC 9(15) COMP VALUE ZERO.      KARGRAU
008160 77  WS-QTD-EMITIDOS             PIC 9(09) COMP VALUE ZERO.      KARGRAU
008180                                                                 KARGRAU
008200 01  WS-CONTADORES.                                              KARGRAU
008400     05  WS-QTD-LIDOS            PIC 9(09) COMP VALUE ZERO.      KARGRAU
008600     05  WS-IND                  PIC 9(04) COMP VALUE ZERO.      KARGRAU
008700     05  WS-PRIMEIRA-LINHA       PIC X(01) VALUE "S".            KARGRAU
008800         88  WS-E-PRIMEIRA-LINHA VALUE "S".                      KARGRAU
008850     05  FILLER                  PIC X(08) VALUE SPACES.         KARGRAU
008900                                                                 KARGRAU
009000*--------------------------------------------------------*      KARGRAU
009100*    UNIT B: TOKENIZACAO GENERICA DA LINHA CSV - 22 TOKENS,      KARGRAU
009200*    SEPARADOR ";".  O UNSTRING SO AJUSTA A ESQUERDA E PREENCHE  KARGRAU
009300*    DE BRANCO A DIREITA - NAO TIRA ESPACO QUE VENHA COLADO NO   KARGRAU
009350*    TOKEN LOGO APOS O ";".  POR ISSO CADA TOKEN E APARADO A     KARGRAU
009360*    ESQUERDA EM SEPARADO, EM 0225/0226, LOGO DEPOIS DO          KARGRAU
009370*    UNSTRING - CH-0233                                          KARGRAU
009400*--------------------------------------------------------*      KARGRAU
009500 01  WS-TOKENS-KARAKTER.                                         KARGRAU
009600     05  WS-TOKEN OCCURS 22 TIMES                                KARGRAU
009700                 INDEXED BY WS-IX-TOK                            KARGRAU
009800                 PIC X(15) VALUE SPACES.                         KARGRAU
009900 01  FILLER REDEFINES WS-TOKENS-KARAKTER.                        KARGRAU
010000     05  WS-TOKENS-FLAT          PIC X(330).                     KARGRAU
010010*    AREA DE TRABALHO PARA O DESLOCAMENTO DO TOKEN (0226) -      KARGRAU
010020*    CH-0233                                                     KARGRAU
010030 01  WS-TOKEN-TEMP               PIC X(14) VALUE SPACES.         KARGRAU
010100                                                                 KARGRAU
010200*--------------------------------------------------------*      KARGRAU
010300*    CABECALHO LITERAL DAS 22 COLUNAS KARAKTER (CH-0019) -       KARGRAU
010400*    USADO COMO COLUMN-MAPPING DO MANIFESTO, NAO RELIDO DO       KARGRAU
010500*    ARQUIVO - O EXTRATO DESTE FORNECEDOR SEMPRE VEM COM ESTE     KARGRAU
010550*    MESMO CABECALHO, ENTAO NAO VALE A PENA RELER TOKEN POR TOKEN KARGRAU
010600*--------------------------------------------------------*      KARGRAU
010700 01  WS-CABECALHO-KARAKTER.                                      KARGRAU
010800     05  FILLER PIC X(20) VALUE "FilID".                         KARGRAU
010900     05  FILLER PIC X(20) VALUE "RadID".                         KARGRAU
011000     05  FILLER PIC X(20) VALUE "RadNr".                         KARGRAU
011100     05  FILLER PIC X(20) VALUE "Fodselsnummer".                 KARGRAU
011200     05  FILLER PIC X(20) VALUE "Skolear".                       KARGRAU
011300     05  FILLER PIC X(20) VALUE "Skolenummer".                   KARGRAU
011400     05  FILLER PIC X(20) VALUE "Programomradekode".             KARGRAU
011500     05  FILLER PIC X(20) VALUE "Fagkode".                       KARGRAU
011600     05  FILLER PIC X(20) VALUE "Fagstatus".                     KARGRAU
011700     05  FILLER PIC X(20) VALUE "Karhalvaar1".                   KARGRAU
011800     05  FILLER PIC X(20) VALUE "Karhalvaar2".                   KARGRAU
011900     05  FILLER PIC X(20) VALUE "Karstandpunkt".                 KARGRAU
012000     05  FILLER PIC X(20) VALUE "Karskriftlig".                  KARGRAU
012100     05  FILLER PIC X(20) VALUE "Karmuntlig".                    KARGRAU
012200     05  FILLER PIC X(20) VALUE "Karannen".                      KARGRAU
012300     05  FILLER PIC X(20) VALUE "Skolear2".                      KARGRAU
012400     05  FILLER PIC X(20) VALUE "Skolenummer2".                  KARGRAU
012500     05  FILLER PIC X(20) VALUE "ErLinjaAktiv".                  KARGRAU
012600     05  FILLER PIC X(20) VALUE "Elevtimer".                     KARGRAU
012700     05  FILLER PIC X(20) VALUE "ForrigeFagstatus".              KARGRAU
012800     05  FILLER PIC X(20) VALUE "Fagmerknadkode".                KARGRAU
012900     05  FILLER PIC X(20) VALUE "Karakterstatus".                KARGRAU
013000 01  FILLER REDEFINES WS-CABECALHO-KARAKTER.                     KARGRAU
013100     05  WS-CAB-NOME OCCURS 22 TIMES                             KARGRAU
013200                     INDEXED BY WS-IX-CAB                        KARGRAU
013300                     PIC X(20).                                  KARGRAU
013400                                                                 KARGRAU
013500*--------------------------------------------------------*      KARGRAU
013600*    CONFIGURACAO FIXA DO WORKER (NAO VEM DE metadata JSON -     KARGRAU
013700*    E DO PROPRIO CONFIGURADOR DO EXTRATO KARAKTER)              KARGRAU
013800*--------------------------------------------------------*      KARGRAU
013900 01  WS-CONFIG-KARAKTER.                                         KARGRAU
014000     05  WS-CFG-TOPICO           PIC X(40) VALUE "rawdata.kag.karakter". KARGRAU
014100     05  WS-CFG-ORIGEM           PIC X(40) VALUE "KAG".          KARGRAU
014200     05  WS-CFG-CONJUNTO         PIC X(40) VALUE "karakter".     KARGRAU
014300     05  WS-CFG-ETIQUETA         PIC X(40) VALUE "skole".        KARGRAU
014400     05  WS-CFG-DESCRICAO        PIC X(120)                      KARGRAU
014500         VALUE "Notas e faltas por aluno/disciplina".            KARGRAU
014600     05  WS-CFG-TIPO-CONTEUDO    PIC X(40) VALUE "text/csv".     KARGRAU
014700     05  WS-CFG-CAMINHO          PIC X(200) VALUE SPACES.        KARGRAU
014800     05  WS-CFG-ARQUIVO          PIC X(80) VALUE "CSVKAR.DAT".   KARGRAU
014900     05  WS-CFG-CHARSET-FONTE    PIC X(20) VALUE "ISO-8859-1".   KARGRAU
014950     05  FILLER                  PIC X(20) VALUE SPACES.         KARGRAU
015000                                                                 KARGRAU
015100*--------------------------------------------------------*      KARGRAU
015200*    UNIT C / UNIT D: CHAVE KARAKTER (KARAKTER-KEY) - CHAVE DE   KARGRAU
015300*    GRUPO (POSITION KEY) = FILE-ID + FNR.                        KARGRAU
015400*    ATENCAO (CH-0101): O CONFIGURADOR DO EXTRATO ORIGINAL        KARGRAU
015500*    DECLARA RADNR (COLUNA 3) COMO CAMPO DE CHAVE, MAS ESTE       KARGRAU
015600*    WORKER NUNCA O POPULOU - AQUI SO FILE-ID, FNR E ROW-ID SAO   KARGRAU
015700*    MOVIDOS; CHK-RAD-NR FICA ZERO DE PROPOSITO, FIEL AO FONTE.  KARGRAU
015800*--------------------------------------------------------*      KARGRAU
015900 01  WS-CHAVE-KARAKTER.                                          KARGRAU
016000     05  CHK-FILENAME            PIC X(80) VALUE SPACES.         KARGRAU
016100     05  CHK-FILE-ID             PIC 9(09) COMP VALUE ZERO.      KARGRAU
016200     05  CHK-FNR                 PIC X(11) VALUE SPACES.         KARGRAU
016300     05  CHK-ROW-ID              PIC 9(09) COMP VALUE ZERO.      KARGRAU
016400     05  CHK-RAD-NR              PIC 9(09) COMP VALUE ZERO.      KARGRAU
016450     05  FILLER                  PIC X(08) VALUE SPACES.         KARGRAU
016500 01  WS-CHAVE-ANTERIOR.                                          KARGRAU
016600     05  CHA-FILE-ID             PIC 9(09) COMP VALUE ZERO.      KARGRAU
016700     05  CHA-FNR                 PIC X(11) VALUE SPACES.         KARGRAU
016750     05  FILLER                  PIC X(08) VALUE SPACES.         KARGRAU
016800                                                                 KARGRAU
016900 01  WS-QUEBRA-GRUPO             PIC X(01) VALUE "N".            KARGRAU
017000     88  WS-HOUVE-QUEBRA         VALUE "S".                      KARGRAU
017100                                                                 KARGRAU
017200 01  WS-NOME-ARQUIVO-FONTE       PIC X(80) VALUE "CSVKAR.DAT".   KARGRAU
017300                                                                 KARGRAU
017400*--------------------------------------------------------*      KARGRAU
017500*    REGISTRO MANIFESTO + CARGA (IDENTICO AO DE KOSTENT-COB -    KARGRAU
017600*    ESTA CASA NAO USA COPY, O LAYOUT E REPETIDO EM CADA         KARGRAU
017700*    PROGRAMA QUE GRAVA NA SAIDA)                                KARGRAU
017800*--------------------------------------------------------*      KARGRAU
017900 01  REG-MANIFESTO.                                              KARGRAU
018000     05  MAN-TOPICO              PIC X(40)  VALUE SPACES.        KARGRAU
018100     05  MAN-POSICAO             PIC 9(15)  VALUE ZERO.          KARGRAU
018200     05  MAN-TIPO-RECURSO        PIC X(10)  VALUE "ENTRY".       KARGRAU
018300     05  MAN-CHAVE-CONTEUDO      PIC X(10)  VALUE "ENTRY".       KARGRAU
018400     05  MAN-ORIGEM              PIC X(40)  VALUE SPACES.        KARGRAU
018500     05  MAN-CONJUNTO            PIC X(40)  VALUE SPACES.        KARGRAU
018600     05  MAN-ETIQUETA            PIC X(40)  VALUE SPACES.        KARGRAU
018700     05  MAN-DESCRICAO           PIC X(120) VALUE SPACES.        KARGRAU
018800     05  MAN-CHARSET             PIC X(20)  VALUE "UTF-8".       KARGRAU
018900     05  MAN-TIPO-CONTEUDO       PIC X(40)  VALUE SPACES.        KARGRAU
019000     05  MAN-TAM-CONTEUDO        PIC 9(09)  VALUE ZERO.          KARGRAU
019100     05  MAN-CAMINHO-FONTE       PIC X(200) VALUE SPACES.        KARGRAU
019200     05  MAN-ARQUIVO-FONTE       PIC X(80)  VALUE SPACES.        KARGRAU
019300     05  MAN-CHARSET-FONTE       PIC X(20)  VALUE SPACES.        KARGRAU
019400     05  MAN-TIPO-REGISTRO       PIC X(10)  VALUE "SINGLE".      KARGRAU
019500     05  MAN-MAPEAMENTO OCCURS 25 TIMES                          KARGRAU
019600                       INDEXED BY WS-IX-MAP.                     KARGRAU
019700         10  MM-NOME             PIC X(40)  VALUE SPACES.        KARGRAU
019800         10  MM-TIPO-FMT         PIC X(20)  VALUE SPACES.        KARGRAU
019900     05  FILLER                  PIC X(20)  VALUE SPACES.        KARGRAU
020000 01  FILLER REDEFINES REG-MANIFESTO.                             KARGRAU
020100     05  MAN-BLOCO-FIXO          PIC X(694).                     KARGRAU
020200     05  MAN-BLOCO-MAPA          PIC X(1500).                    KARGRAU
020300                                                                 KARGRAU
020400 01  WS-PAYLOAD                  PIC X(400) VALUE SPACES.        KARGRAU
020500 01  WS-TAM-CARGA                PIC 9(09) COMP VALUE ZERO.      KARGRAU
020600                                                                 KARGRAU
020700 PROCEDURE DIVISION.                                             KARGRAU
020800                                                                 KARGRAU
020900 0100-ABRE-ARQUIVOS.                                             KARGRAU
020950*    SAIKAR E SEMPRE ABERTO EM OUTPUT (SOBRESCREVE), NAO HA       KARGRAU
020960*    ACUMULO DE RODADAS ANTERIORES NESTE ARQUIVO DE SAIDA         KARGRAU
021000     OPEN INPUT  CSVKAR                                          KARGRAU
021100     IF STAT-CSVKAR NOT = "00"                                   KARGRAU
021200        DISPLAY "KARGRAU-COB: CSVKAR NAO ENCONTRADO"             KARGRAU
021300        STOP RUN                                                 KARGRAU
021400     END-IF                                                      KARGRAU
021500     OPEN OUTPUT SAIKAR                                          KARGRAU
021600     PERFORM 0150-IGNORA-CABECALHO.                              KARGRAU
021700                                                                 KARGRAU
021800 0150-IGNORA-CABECALHO.                                          KARGRAU
021900*    O REGISTRO 1 E SEMPRE O CABECALHO DO EXTRATO E NUNCA E       KARGRAU
022000*    EMITIDO COMO DADO, AINDA QUE O LAYOUT REAL DO MANIFESTO      KARGRAU
022100*    USE O LITERAL ACIMA, NAO O LIDO AQUI                         KARGRAU
022200     READ CSVKAR                                                 KARGRAU
022300         AT END                                                  KARGRAU
022400             DISPLAY "KARGRAU-COB: CSVKAR VAZIO - NADA A FAZER"  KARGRAU
022500             CLOSE CSVKAR SAIKAR                                 KARGRAU
022600             STOP RUN                                            KARGRAU
022700     END-READ.                                                   KARGRAU
022800                                                                 KARGRAU
022900 0200-LE-LINHA-CSV.                                              KARGRAU
022950*    LACO PRINCIPAL - UMA LINHA DO EXTRATO VIRA UM REGISTRO DE    KARGRAU
022960*    SAIDA, NA MESMA ORDEM EM QUE CHEGA, SEM ORDENACAO/SORT       KARGRAU
023000     READ CSVKAR                                                 KARGRAU
023100         AT END                                                  KARGRAU
023200             GO TO 0800-FIM-ARQUIVO                              KARGRAU
023300     END-READ                                                    KARGRAU
023400     ADD 1 TO WS-QTD-LIDOS                                       KARGRAU
023500     PERFORM 0220-TOKENIZA-LINHA                                 KARGRAU
023600     PERFORM 0300-MONTA-CHAVE-KARAKTER                           KARGRAU
023700     PERFORM 0350-TESTA-QUEBRA-GRUPO                             KARGRAU
023800     ADD 1 TO WS-POSICAO                                         KARGRAU
023900     PERFORM 0440-SERIALIZA-CARGA                                KARGRAU
024000     PERFORM 0450-MONTA-MANIFESTO-KARAKTER                       KARGRAU
024100     PERFORM 0500-GRAVA-SAIDA                                    KARGRAU
024200     GO TO 0200-LE-LINHA-CSV.                                    KARGRAU
024300                                                                 KARGRAU
024400 0220-TOKENIZA-LINHA.                                            KARGRAU
024500*    UNIT B: 22 TOKENS SEPARADOS POR ";".  O DELIMITADOR FINAL   KARGRAU
024600*    DA LINHA (SE HOUVER) PRODUZIRIA UM 23O TOKEN VAZIO, QUE E   KARGRAU
024700*    SIMPLESMENTE DESCARTADO - O NUMERO DE COLUNAS DESTE EXTRATO KARGRAU
024800*    JA E CONHECIDO DE ANTEMAO, NAO PRECISA SER CONTADO EM       KARGRAU
024900*    TEMPO DE EXECUCAO.  O APARAMENTO DAS PONTAS E FEITO DEPOIS, KARGRAU
024950*    EM 0225-APARA-TOKEN - CH-0233                               KARGRAU
025000     MOVE SPACES TO WS-TOKENS-KARAKTER                           KARGRAU
025100     UNSTRING REG-CSVKAR-TXT DELIMITED BY ";"                    KARGRAU
025200         INTO WS-TOKEN (01) WS-TOKEN (02) WS-TOKEN (03)          KARGRAU
025300              WS-TOKEN (04) WS-TOKEN (05) WS-TOKEN (06)          KARGRAU
025400              WS-TOKEN (07) WS-TOKEN (08) WS-TOKEN (09)          KARGRAU
025500              WS-TOKEN (10) WS-TOKEN (11) WS-TOKEN (12)          KARGRAU
025600              WS-TOKEN (13) WS-TOKEN (14) WS-TOKEN (15)          KARGRAU
025700              WS-TOKEN (16) WS-TOKEN (17) WS-TOKEN (18)          KARGRAU
025800              WS-TOKEN (19) WS-TOKEN (20) WS-TOKEN (21)          KARGRAU
025900              WS-TOKEN (22)                                     KARGRAU
026000     END-UNSTRING                                                KARGRAU
026010     PERFORM 0225-APARA-TOKEN                                    KARGRAU
026020         VARYING WS-IX-TOK FROM 1 BY 1                           KARGRAU
026030         UNTIL WS-IX-TOK > 22.                                   KARGRAU
026040                                                                 KARGRAU
026050 0225-APARA-TOKEN.                                               KARGRAU
026060*    CH-0233 - TIRA O(S) ESPACO(S) QUE FICAREM NA FRENTE DO      KARGRAU
026070*    TOKEN WS-TOKEN(WS-IX-TOK), DESLOCANDO O CONTEUDO PARA A     KARGRAU
026080*    ESQUERDA UMA POSICAO DE CADA VEZ, ATE A PRIMEIRA POSICAO    KARGRAU
026090*    DEIXAR DE SER BRANCO (OU O TOKEN FICAR TODO EM BRANCO)      KARGRAU
026100     PERFORM 0226-DESLOCA-TOKEN                                  KARGRAU
026110         UNTIL WS-TOKEN (WS-IX-TOK) (1:1) NOT = SPACE            KARGRAU
026120            OR WS-TOKEN (WS-IX-TOK) = SPACES.                    KARGRAU
026130                                                                 KARGRAU
026140 0226-DESLOCA-TOKEN.                                             KARGRAU
026150*    CH-0233 - UM DESLOCAMENTO DE UMA POSICAO A ESQUERDA:        KARGRAU
026160*    POSICOES 2 A 15 VAO PARA A AREA TEMPORARIA, A AREA E        KARGRAU
026170*    RECOLOCADA A PARTIR DA POSICAO 1, E A ULTIMA POSICAO VIRA   KARGRAU
026180*    BRANCO                                                      KARGRAU
026190     MOVE WS-TOKEN (WS-IX-TOK) (2:14) TO WS-TOKEN-TEMP           KARGRAU
026200     MOVE WS-TOKEN-TEMP TO WS-TOKEN (WS-IX-TOK) (1:14)           KARGRAU
026210     MOVE SPACE TO WS-TOKEN (WS-IX-TOK) (15:1).                  KARGRAU
026220                                                                 KARGRAU
026230 0300-MONTA-CHAVE-KARAKTER.                                      KARGRAU
026300*    UNIT C "prepare": FILENAME=NOME DO ARQUIVO FONTE;           KARGRAU
026400*    FILE-ID=TOKEN1 (FilID), FNR=TOKEN4 (Fodselsnummer, MANTIDO  KARGRAU
026500*    COMO TEXTO), ROW-ID=TOKEN2 (RadID).  TOKEN3 (RadNr) NAO E   KARGRAU
026600*    POPULADO - CH-0101.                                         KARGRAU
026700     MOVE WS-NOME-ARQUIVO-FONTE TO CHK-FILENAME                  KARGRAU
026750*    FILID E RADID SAO VALIDADOS COMO NUMERICOS ANTES DO MOVE -  KARGRAU
026760*    COMP NAO ACEITA LIXO ALFABETICO, O ERRO TEM QUE SER PEGO    KARGRAU
026770*    AQUI, ANTES DO MOVE, OU O PROGRAMA ABORTARIA SEM MENSAGEM   KARGRAU
026800     IF WS-TOKEN (1) IS NOT NUMERIC                              KARGRAU
026900        DISPLAY "KARGRAU-COB: FILID NAO NUMERICO NA LINHA "      KARGRAU
027000                 WS-QTD-LIDOS " - ABORTADO"               KARGRAU
027100        CLOSE CSVKAR SAIKAR                                      KARGRAU
027200        STOP RUN                                                 KARGRAU
027300     END-IF                                                      KARGRAU
027400     IF WS-TOKEN (2) IS NOT NUMERIC                              KARGRAU
027500        DISPLAY "KARGRAU-COB: RADID NAO NUMERICO NA LINHA "      KARGRAU
027600                 WS-QTD-LIDOS " - ABORTADO"               KARGRAU
027700        CLOSE CSVKAR SAIKAR                                      KARGRAU
027800        STOP RUN                                                 KARGRAU
027900     END-IF                                                      KARGRAU
028000     MOVE WS-TOKEN (1) TO CHK-FILE-ID                            KARGRAU
028100     MOVE WS-TOKEN (2) TO CHK-ROW-ID                             KARGRAU
028200     MOVE WS-TOKEN (4) TO CHK-FNR.                                KARGRAU
028300                                                                 KARGRAU
028400 0350-TESTA-QUEBRA-GRUPO.                                        KARGRAU
028500*    GRUPO = (FILE-ID, FNR) - O MESMO PAR USADO LA EM CIMA PARA  KARGRAU
028550*    MONTAR A CHAVE.  SO HA QUEBRA                               KARGRAU
028600*    QUANDO UM DOS DOIS CAMPOS MUDA EM RELACAO A LINHA ANTERIOR, KARGRAU
028700*    OU NA PRIMEIRA LINHA LIDA.  A QUEBRA AQUI SO E REGISTRADA - KARGRAU
028800*    NAO HA TOTALIZACAO DE GRUPO A EMITIR (VER RELATORIOS, SEM   KARGRAU
028900*    EQUIVALENTE NESTE PROGRAMA).                                KARGRAU
029000     MOVE "N" TO WS-QUEBRA-GRUPO                                 KARGRAU
029100     IF WS-E-PRIMEIRA-LINHA                                      KARGRAU
029200        MOVE "N" TO WS-PRIMEIRA-LINHA                            KARGRAU
029300        MOVE "S" TO WS-QUEBRA-GRUPO                              KARGRAU
029400     ELSE                                                        KARGRAU
029500        IF CHK-FILE-ID NOT = CHA-FILE-ID OR                      KARGRAU
029600           CHK-FNR     NOT = CHA-FNR                             KARGRAU
029700           MOVE "S" TO WS-QUEBRA-GRUPO                           KARGRAU
029800        END-IF                                                   KARGRAU
029900     END-IF                                                      KARGRAU
030000     MOVE CHK-FILE-ID TO CHA-FILE-ID                             KARGRAU
030100     MOVE CHK-FNR     TO CHA-FNR.                                KARGRAU
030200                                                                 KARGRAU
030300 0440-SERIALIZA-CARGA.                                           KARGRAU
030400*    A CARGA E OS 22 TOKENS CRUS (JA APARADOS) SEPARADOS POR     KARGRAU
030500*    ";" - O TAMANHO SERVE DE CONTENT-LENGTH, MESMO CRITERIO     KARGRAU
030550*    USADO NO PASSO KOSTENT-COB PARA A CARGA DELE                KARGRAU
030600     MOVE SPACES TO WS-PAYLOAD                                   KARGRAU
030700     MOVE 1      TO WS-TAM-CARGA                                 KARGRAU
030750*    WS-TAM-CARGA E PONTEIRO DE STRING - SOBRA UMA POSICAO NO    KARGRAU
030760*    FIM, POR ISSO O SUBTRACT 1 LOGO ABAIXO DO LACO               KARGRAU
030800     PERFORM 0442-SERIALIZA-TOKEN                                 KARGRAU
030850         VARYING WS-IX-TOK FROM 1 BY 1                            KARGRAU
030900         UNTIL WS-IX-TOK > 22                                     KARGRAU
031600     SUBTRACT 1 FROM WS-TAM-CARGA.                                KARGRAU
031650                                                                  KARGRAU
031700 0442-SERIALIZA-TOKEN.                                            KARGRAU
031750     STRING WS-TOKEN (WS-IX-TOK) DELIMITED BY SPACE               KARGRAU
031800            ";" DELIMITED BY SIZE                                 KARGRAU
031850            INTO WS-PAYLOAD                                       KARGRAU
031900            WITH POINTER WS-TAM-CARGA                             KARGRAU
031950     END-STRING.                                                  KARGRAU
031975                                                                  KARGRAU
031980 0450-MONTA-MANIFESTO-KARAKTER.                                  KARGRAU
031990*    UNIT C "produce" passo c: MESMOS CAMPOS DO MANIFESTO DE     KARGRAU
032000*    KOSTENT-COB, COM COLUMN-MAPPING VINDO DO CABECALHO LITERAL  KARGRAU
032100*    E SOURCE/DATASET/TAG/DESCRICAO DA CONFIGURACAO DO WORKER.   KARGRAU
032200     MOVE SPACES                TO REG-MANIFESTO                 KARGRAU
032300     MOVE WS-CFG-TOPICO         TO MAN-TOPICO                    KARGRAU
032400     MOVE WS-POSICAO            TO MAN-POSICAO                   KARGRAU
032500     MOVE "ENTRY"               TO MAN-TIPO-RECURSO              KARGRAU
032600     MOVE "ENTRY"               TO MAN-CHAVE-CONTEUDO            KARGRAU
032700     MOVE WS-CFG-ORIGEM         TO MAN-ORIGEM                    KARGRAU
032800     MOVE WS-CFG-CONJUNTO       TO MAN-CONJUNTO                  KARGRAU
032900     MOVE WS-CFG-ETIQUETA       TO MAN-ETIQUETA                  KARGRAU
033000     MOVE WS-CFG-DESCRICAO      TO MAN-DESCRICAO                 KARGRAU
033100     MOVE "UTF-8"               TO MAN-CHARSET                   KARGRAU
033200     MOVE WS-CFG-TIPO-CONTEUDO  TO MAN-TIPO-CONTEUDO             KARGRAU
033300     MOVE WS-TAM-CARGA          TO MAN-TAM-CONTEUDO              KARGRAU
033400     MOVE WS-CFG-CAMINHO        TO MAN-CAMINHO-FONTE             KARGRAU
033500     MOVE WS-CFG-ARQUIVO        TO MAN-ARQUIVO-FONTE             KARGRAU
033600     MOVE WS-CFG-CHARSET-FONTE  TO MAN-CHARSET-FONTE             KARGRAU
033700     MOVE "SINGLE"              TO MAN-TIPO-REGISTRO             KARGRAU
033800     PERFORM 0452-MAPEIA-COLUNA                                   KARGRAU
033850         VARYING WS-IX-CAB FROM 1 BY 1                            KARGRAU
033900         UNTIL WS-IX-CAB > 22.                                    KARGRAU
033950                                                                  KARGRAU
034000 0452-MAPEIA-COLUNA.                                              KARGRAU
034050     SET WS-IX-MAP TO WS-IX-CAB                                   KARGRAU
034100     MOVE WS-CAB-NOME (WS-IX-CAB) TO MM-NOME (WS-IX-MAP)          KARGRAU
034200     MOVE "String" TO MM-TIPO-FMT (WS-IX-MAP).                    KARGRAU
034250                                                                  KARGRAU
034400                                                                 KARGRAU
034500 0500-GRAVA-SAIDA.                                               KARGRAU
034520*    CH-0248 - O OVERFLOW AQUI SO PODE SER ERRO DE DIMENSIONA-    KARGRAU
034540*    MENTO DE LAYOUT (REG-SAIKAR MENOR QUE FIXO+MAPA+PAYLOAD) -   KARGRAU
034560*    ABORTA NA HORA, NAO DEIXA GRAVAR SAIKAR.DAT TRUNCADO         KARGRAU
034600     MOVE SPACES TO REG-SAIKAR                                   KARGRAU
034700     STRING MAN-BLOCO-FIXO DELIMITED BY SIZE                     KARGRAU
034800            MAN-BLOCO-MAPA DELIMITED BY SIZE                     KARGRAU
034900            "|" DELIMITED BY SIZE                                KARGRAU
035000            WS-PAYLOAD (1:WS-TAM-CARGA) DELIMITED BY SIZE        KARGRAU
035100            INTO REG-SAIKAR                                      KARGRAU
035120         ON OVERFLOW                                              KARGRAU
035140             DISPLAY "KARGRAU-COB: REG-SAIKAR ESTOUROU"           KARGRAU
035180             CLOSE CSVKAR SAIKAR                                  KARGRAU
035190             STOP RUN                                             KARGRAU
035200     END-STRING                                                  KARGRAU
035300     WRITE REG-SAIKAR                                            KARGRAU
035400     ADD 1 TO WS-QTD-EMITIDOS.                                   KARGRAU
035500                                                                 KARGRAU
035600 0800-FIM-ARQUIVO.                                               KARGRAU
035700     DISPLAY "KARGRAU-COB: LINHAS LIDAS    = " WS-QTD-LIDOS      KARGRAU
035800     DISPLAY "KARGRAU-COB: REGISTROS GRAVADOS = " WS-QTD-EMITIDOS KARGRAU
035900     CLOSE CSVKAR SAIKAR                                          KARGRAU
036000     STOP RUN.                                                    KARGRAU
036100                                                                 KARGRAU
036150*    ROTINA DE SAIDA PADRAO DO PASSO - SEM USO HOJE, MANTIDA      KARGRAU
036160*    POR PADRONIZACAO COM OS OUTROS DOIS WORKERS DA CADEIA        KARGRAU
036200 0900-FINALIZA.                                                   KARGRAU
036300     EXIT PROGRAM.                                                KARGRAU
