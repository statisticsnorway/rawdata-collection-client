000100 IDENTIFICATION DIVISION.                                       NGBONG
000200 PROGRAM-ID. NGBONG-COB.                                        NGBONG
000300 AUTHOR. E. MACHADO.                                            NGBONG
000400 INSTALLATION. FESP - FUNDACAO DE ESTUDOS SOCIAIS DO PARANA.    NGBONG
000500 DATE-WRITTEN. 11/09/1991.                                      NGBONG
000600 DATE-COMPILED.                                                 NGBONG
000700 SECURITY.  USO INTERNO - NUCLEO DE PROCESSAMENTO DE DADOS.     NGBONG
000800*----------------------------------------------------------*    NGBONG
000900*    FINALIDADE       :MONTAGEM DA CHAVE COMPOSTA "BONG"        NGBONG
001000*                      (CUPOM FISCAL/RECIBO) A PARTIR DE UM     NGBONG
001100*                      EXTRATO SEQUENCIAL DE LINHAS DE BONG,    NGBONG
001200*                      SERIALIZACAO DA CHAVE EM LAYOUT BINARIO  NGBONG
001300*                      FIXO (PARA USO COMO CHAVE DE REGISTRO),  NGBONG
001400*                      DETECCAO DE PERTINENCIA AO MESMO BONG    NGBONG
001500*                      (LOJA+NUMERO DO CUPOM) E CALCULO DA      NGBONG
001600*                      STRING DE POSICAO "LOJA.CUPOM".          NGBONG
001700*    ANALISTA         :E. MACHADO                                NGBONG
001800*    PROGRAMADO(A)    :E. MACHADO                                NGBONG
001900*----------------------------------------------------------*    NGBONG
002000*    HISTORICO DE ALTERACOES                                    NGBONG
002100*    VRS    DATA        PROGR   CHAMADO    DESCRICAO             NGBONG
002200*    1.0    11/09/1991  EM      --------   IMPLANTACAO           NGBONG
002300*    1.1    23/04/1992  EM      CH-0033    INDICE DE LINHA       NGBONG
002400*                               (NR-LINHA) PASSOU A SER GLOBAL   NGBONG
002500*                               E CONTINUO, NAO REINICIA A CADA  NGBONG
002600*                               BONG (ANTES REINICIAVA EM 1)     NGBONG
002700*    1.2    30/11/1994  JLK     CH-0071    COMPARACAO DE         NGBONG
002800*                               PERTINENCIA PASSOU A IGNORAR A   NGBONG
002900*                               DATA-HORA DA COMPRA - SO LOJA E  NGBONG
003000*                               NUMERO DO CUPOM CONTAM           NGBONG
003100*    1.3    30/12/1998  MCS     CH-0144    REVISAO ANO 2000 -    NGBONG
003200*                               DATA-HORA DA COMPRA JA ERA       NGBONG
003300*                               GRAVADA COMO EPOCA EM MILISSEG,  NGBONG
003400*                               NENHUM CAMPO DE ANO DE 2 DIGITOS NGBONG
003500*                               ENCONTRADO NESTE PROGRAMA         NGBONG
003600*    1.4    05/08/2000  MCS     CH-0167    LAYOUT BINARIO DE     NGBONG
003700*                               SAIDA PASSOU A GRAVAR O TAMANHO  NGBONG
003800*                               DO NOME DO ARQUIVO ANTES DO      NGBONG
003900*                               PROPRIO NOME (LENGTH-PREFIX),    NGBONG
004000*                               PARA CASAR COM O LEITOR NOVO     NGBONG
004010*    1.5    22/09/2003  JLK     CH-0233    RELCBON PASSOU A      NGBONG
004020*                               GRAVAR O SINAL DE QUEBRA ("*")   NGBONG
004030*                               TAMBEM NA PRIMEIRA LINHA DO      NGBONG
004040*                               ARQUIVO (ANTES FICAVA EM BRANCO, NGBONG
004050*                               CONFUNDIA O PESSOAL DA CHECAGEM) NGBONG
004060*    1.6    06/11/2004  RSF     CH-0241    SAIBON PASSOU A SER  NGBONG
004070*                               RELIDO LOGO APOS CADA GRAVACAO  NGBONG
004080*                               (0410/0420) E COMPARADO CAMPO A NGBONG
004090*                               CAMPO COM A CHAVE EM MEMORIA -  NGBONG
004100*                               UM LOTE CHEGOU COM CHAVES        NGBONG
004110*                               TRUNCADAS NO ARQUIVO BINARIO E   NGBONG
004120*                               SO FOI PERCEBIDO DIAS DEPOIS, NO NGBONG
004130*                               PASSO SEGUINTE DA CADEIA.  O     NGBONG
004140*                               CAMPO REG-SAIBON-TXT TAMBEM      NGBONG
004150*                               TEVE QUE SER ALARGADO PARA 148   NGBONG
004160*    1.7    29/11/2004  RSF     CH-0247    STRING DA POSICAO    NGBONG
004170*                               "<LOJA>.<CUPOM>" SO FUNCIONAVA  NGBONG
004180*                               POR ACASO QUANDO O NUMERO       NGBONG
004190*                               PREENCHIA TODAS AS POSICOES DO  NGBONG
004200*                               CAMPO EDITADO - PARA OS DEMAIS  NGBONG
004210*                               CASOS (A MAIORIA) O STRING       NGBONG
004220*                               PARAVA NO PRIMEIRO BRANCO A      NGBONG
004230*                               ESQUERDA E GRAVAVA SO "." NO     NGBONG
004240*                               RELATORIO DE CONFERENCIA         NGBONG
004250*----------------------------------------------------------*    NGBONG
004260                                                                 NGBONG
004300 ENVIRONMENT DIVISION.                                           NGBONG
004400 CONFIGURATION SECTION.                                          NGBONG
004500 SPECIAL-NAMES.                                                  NGBONG
004600     C01 IS TOP-OF-FORM                                          NGBONG
004700     CLASS DIGITO IS "0" THRU "9".                               NGBONG
004800 INPUT-OUTPUT SECTION.                                           NGBONG
004900 FILE-CONTROL.                                                   NGBONG
005000     SELECT BONGSRC ASSIGN TO DISK                               NGBONG
005100                    ORGANIZATION IS LINE SEQUENTIAL              NGBONG
005200                    FILE STATUS IS STAT-BONGSRC.                 NGBONG
005300                                                                 NGBONG
005400     SELECT SAIBON  ASSIGN TO DISK                               NGBONG
005500                    ORGANIZATION IS LINE SEQUENTIAL              NGBONG
005600                    FILE STATUS IS STAT-SAIBON.                  NGBONG
005700                                                                 NGBONG
005800     SELECT RELCBON ASSIGN TO DISK                               NGBONG
005900                    ORGANIZATION IS LINE SEQUENTIAL              NGBONG
006000                    FILE STATUS IS STAT-RELCBON.                 NGBONG
006100                                                                 NGBONG
006200 DATA DIVISION.                                                  NGBONG
006300 FILE SECTION.                                                   NGBONG
006400*--------------------------------------------------------*      NGBONG
006500*    BONG-SOURCE: UMA LINHA DE CUPOM POR REGISTRO, CAMPOS        NGBONG
006600*    SEPARADOS POR ";" - NOME-ARQUIVO;LOJA;CUPOM;DATA-HORA       NGBONG
006700*    (EPOCA EM MILISSEGUNDOS, TEXTO NUMERICO)                    NGBONG
006800*--------------------------------------------------------*      NGBONG
006900 FD  BONGSRC                                                     NGBONG
007000     VALUE OF FILE-ID 'BONGSRC.DAT'                              NGBONG
007100     LABEL RECORD STANDARD.                                      NGBONG
007200 01  REG-BONGSRC.                                                NGBONG
007300     05  REG-BONGSRC-TXT         PIC X(140).                     NGBONG
007400     05  FILLER                  PIC X(010).                     NGBONG
007500                                                                 NGBONG
007600*--------------------------------------------------------*      NGBONG
007700*    SAIDA BINARIA DA CHAVE NG-BONG-KEY - TAMANHO DO NOME,       NGBONG
007800*    NOME, LOJA, CUPOM, DATA-HORA, NR-LINHA, NESTA ORDEM, FIXA,  NGBONG
007900*    PARA PERMITIR RELEITURA FIEL (VER RELCBON, MAIS ABAIXO).    NGBONG
007950*    REG-SAIBON-TXT TEM QUE CABER O FLAT INTEIRO (148) - CH-0241 NGBONG
007960*    ACHOU 18 BYTES DE CHAVE SENDO TRUNCADOS QUANDO ESTE CAMPO   NGBONG
007970*    ERA MENOR QUE WS-CHAVE-BONG-FLAT                            NGBONG
008000*--------------------------------------------------------*      NGBONG
008100 FD  SAIBON                                                      NGBONG
008200     VALUE OF FILE-ID 'SAIBON.DAT'                               NGBONG
008300     LABEL RECORD STANDARD.                                      NGBONG
008400 01  REG-SAIBON.                                                 NGBONG
008500     05  REG-SAIBON-TXT          PIC X(148).                     NGBONG
008600     05  FILLER                  PIC X(010).                     NGBONG
008700                                                                 NGBONG
008800*--------------------------------------------------------*      NGBONG
008900*    RELATORIO DE CONFERENCIA: UMA LINHA POR CHAVE, COM A        NGBONG
009000*    STRING DE POSICAO E O SINAL DE QUEBRA DE BONG               NGBONG
009100*--------------------------------------------------------*      NGBONG
009200 FD  RELCBON                                                     NGBONG
009300     VALUE OF FILE-ID 'RELCBON.DAT'                              NGBONG
009400     LABEL RECORD STANDARD.                                      NGBONG
009500 01  REG-RELCBON.                                                NGBONG
009600     05  REG-RELCBON-TXT         PIC X(090).                     NGBONG
009700     05  FILLER                  PIC X(010).                     NGBONG
009800                                                                 NGBONG
009900 WORKING-STORAGE SECTION.                                        NGBONG
010000 01  STAT-BONGSRC                PIC X(02) VALUE SPACES.         NGBONG
010100 01  STAT-SAIBON                 PIC X(02) VALUE SPACES.         NGBONG
010200 01  STAT-RELCBON                PIC X(02) VALUE SPACES.         NGBONG
010300                                                                 NGBONG
010310*    CONTADORES AVULSOS, FORA DE GRUPO (77-LEVEL) - NAO ENTRAM   NGBONG
010320*    EM NENHUM REDEFINES NESTE PROGRAMA                          NGBONG
010340 77  WS-QTD-EMITIDOS             PIC 9(09) COMP VALUE ZERO.      NGBONG
010360 77  WS-NR-LINHA                 PIC 9(18) COMP VALUE ZERO.      NGBONG
010370*    CONTADOR DE 0420-LE-ATE-ULTIMO - CH-0241                    NGBONG
010375 77  WS-IX-RELE                  PIC 9(09) COMP VALUE ZERO.      NGBONG
010380                                                                 NGBONG
010400 01  WS-CONTADORES.                                              NGBONG
010500     05  WS-QTD-LIDOS            PIC 9(09) COMP VALUE ZERO.      NGBONG
010800     05  WS-PONTEIRO             PIC 9(04) COMP VALUE ZERO.      NGBONG
010850     05  WS-IX-NOME              PIC 9(04) COMP VALUE ZERO.       NGBONG
010880     05  FILLER                  PIC X(08) VALUE SPACES.         NGBONG
010900                                                                 NGBONG
011000 01  WS-PRIMEIRA-LINHA           PIC X(01) VALUE "S".            NGBONG
011100     88  WS-E-PRIMEIRA-LINHA     VALUE "S".                      NGBONG
011200                                                                 NGBONG
011300*--------------------------------------------------------*      NGBONG
011400*    TOKENS BRUTOS DA LINHA DE ENTRADA (4 CAMPOS)                NGBONG
011500*--------------------------------------------------------*      NGBONG
011600 01  WS-TOKENS-BONG.                                             NGBONG
011700     05  WS-TK-ARQUIVO           PIC X(80) VALUE SPACES.         NGBONG
011800     05  WS-TK-LOJA              PIC X(18) VALUE SPACES.         NGBONG
011900     05  WS-TK-CUPOM             PIC X(09) VALUE SPACES.         NGBONG
012000     05  WS-TK-DATAHORA          PIC X(18) VALUE SPACES.         NGBONG
012100 01  FILLER REDEFINES WS-TOKENS-BONG.                            NGBONG
012200     05  WS-TOKENS-BONG-FLAT     PIC X(125).                     NGBONG
012300                                                                 NGBONG
012400*--------------------------------------------------------*      NGBONG
012500*    NG-BONG-KEY (RECORD LAYOUT 6) - CHAVE MONTADA DA LINHA      NGBONG
012600*    CORRENTE.  NR-LINHA E ATRIBUIDO AQUI, GLOBAL E CONTINUO     NGBONG
012700*    POR TODO O ARQUIVO, E NAO ENTRA NA COMPARACAO DE            NGBONG
012750*    PERTINENCIA AO MESMO BONG.                                  NGBONG
012800*--------------------------------------------------------*      NGBONG
012900 01  WS-CHAVE-BONG.                                              NGBONG
013000     05  CHB-TAM-ARQUIVO         PIC 9(09) COMP VALUE ZERO.      NGBONG
013100     05  CHB-ARQUIVO             PIC X(80) VALUE SPACES.         NGBONG
013200     05  CHB-LOJA                PIC 9(18) COMP VALUE ZERO.      NGBONG
013300     05  CHB-CUPOM               PIC 9(09) COMP VALUE ZERO.      NGBONG
013400     05  CHB-DATAHORA            PIC 9(18) COMP VALUE ZERO.      NGBONG
013500     05  CHB-NR-LINHA            PIC 9(18) COMP VALUE ZERO.      NGBONG
013600 01  FILLER REDEFINES WS-CHAVE-BONG.                             NGBONG
013700     05  WS-CHAVE-BONG-FLAT      PIC X(148).                     NGBONG
013710                                                                 NGBONG
013720*--------------------------------------------------------*      NGBONG
013730*    WS-CHAVE-RELIDA (CH-0241) - MESMO LAYOUT DE WS-CHAVE-BONG,  NGBONG
013740*    USADO SO PARA DECODIFICAR O REGISTRO QUE ACABOU DE SER      NGBONG
013750*    GRAVADO EM SAIBON, CAMPO A CAMPO, E CONFERIR CONTRA A       NGBONG
013760*    CHAVE QUE AINDA ESTA EM WS-CHAVE-BONG (VER 0410/0420)       NGBONG
013770*--------------------------------------------------------*      NGBONG
013780 01  WS-CHAVE-RELIDA.                                            NGBONG
013781     05  CHR-TAM-ARQUIVO         PIC 9(09) COMP VALUE ZERO.      NGBONG
013782     05  CHR-ARQUIVO             PIC X(80) VALUE SPACES.         NGBONG
013783     05  CHR-LOJA                PIC 9(18) COMP VALUE ZERO.      NGBONG
013784     05  CHR-CUPOM               PIC 9(09) COMP VALUE ZERO.      NGBONG
013785     05  CHR-DATAHORA            PIC 9(18) COMP VALUE ZERO.      NGBONG
013786     05  CHR-NR-LINHA            PIC 9(18) COMP VALUE ZERO.      NGBONG
013787 01  FILLER REDEFINES WS-CHAVE-RELIDA.                           NGBONG
013788     05  WS-CHAVE-RELIDA-FLAT    PIC X(148).                     NGBONG
013790                                                                 NGBONG
013800 01  WS-RELEITURA-CHAVE          PIC X(01) VALUE "N".            NGBONG
013810     88  WS-RELEITURA-DIVERGIU   VALUE "S".                      NGBONG
013820     88  WS-RELEITURA-OK         VALUE "N".                      NGBONG
013830                                                                 NGBONG
013900 01  WS-CHAVE-ANTERIOR.                                          NGBONG
014000     05  CHA-LOJA                PIC 9(18) COMP VALUE ZERO.      NGBONG
014100     05  CHA-CUPOM               PIC 9(09) COMP VALUE ZERO.      NGBONG
014150     05  FILLER                  PIC X(08) VALUE SPACES.         NGBONG
014200                                                                 NGBONG
014300 01  WS-PERTENCE-AO-BONG         PIC X(01) VALUE "N".            NGBONG
014400     88  WS-MESMO-BONG           VALUE "S".                      NGBONG
014500     88  WS-NOVO-BONG            VALUE "N".                      NGBONG
014600                                                                 NGBONG
014700*--------------------------------------------------------*      NGBONG
014800*    STRING DE POSICAO: "<LOJA>.<CUPOM>", INTEIROS SEM            NGBONG
014900*    ZEROS A ESQUERDA - DOIS GRUPOS NUMERICOS AUXILIARES SAO     NGBONG
015000*    USADOS SO PARA DESCARTAR OS ZEROS A ESQUERDA DO COMP        NGBONG
015050*    ZERO-SUPRIMIDO (WS-LOJA-EDITADA/WS-CUPOM-EDITADO) FICA      NGBONG
015060*    JUSTIFICADO A DIREITA, COM BRANCOS NA FRENTE - POR ISSO E   NGBONG
015070*    COPIADO PARA UM CAMPO X E APARADO A ESQUERDA (0455/0456,    NGBONG
015080*    0457/0458, MESMA TECNICA DE 0225/0226 EM KARGRAU-COB) ANTES NGBONG
015090*    DE ENTRAR NO STRING ABAIXO - UM STRING DELIMITED BY SPACE   NGBONG
015092*    CONTRA O CAMPO EDITADO, AINDA JUSTIFICADO A DIREITA, PARA   NGBONG
015094*    NA PRIMEIRA POSICAO (ESPACO) E NUNCA TRANSFERE NADA - CH-0247 NGBONG
015100*--------------------------------------------------------*      NGBONG
015200 01  WS-POSICAO-STRING           PIC X(30) VALUE SPACES.         NGBONG
015300 01  WS-LOJA-EDITADA             PIC Z(17)9.                     NGBONG
015400 01  WS-CUPOM-EDITADO            PIC Z(08)9.                     NGBONG
015410 01  WS-LOJA-TXT                 PIC X(18) VALUE SPACES.         NGBONG
015420 01  WS-LOJA-TEMP                PIC X(17) VALUE SPACES.         NGBONG
015430 01  WS-CUPOM-TXT                PIC X(09) VALUE SPACES.         NGBONG
015440 01  WS-CUPOM-TEMP               PIC X(08) VALUE SPACES.         NGBONG
015500                                                                 NGBONG
015600*--------------------------------------------------------*      NGBONG
015700*    CATALOGO DAS DEMAIS FORMAS DE CHAVE DO MODULO KAG (UNIT D)  NGBONG
015800*    SO PARA CONFERENCIA/DOCUMENTACAO, NAO HA                    NGBONG
015900*    LEITURA DE SKOLEKATALOG/STATISTIKK NESTE PROGRAMA           NGBONG
016000*--------------------------------------------------------*      NGBONG
016100 01  WS-CATALOGO-CHAVES.                                         NGBONG
016200     05  WS-CAT-ITEM OCCURS 3 TIMES INDEXED BY WS-IX-CAT.        NGBONG
016300         10  CAT-NOME-CHAVE      PIC X(20).                      NGBONG
016400         10  CAT-QTD-CAMPOS-POS  PIC 9(02) COMP.                 NGBONG
016500         10  CAT-CAMPOS-POS      PIC X(30).                      NGBONG
016600                                                                 NGBONG
016700 01  WS-LINHA-RELATORIO.                                         NGBONG
016800     05  RL-POSICAO              PIC X(30) VALUE SPACES.         NGBONG
016900     05  FILLER                  PIC X(02) VALUE SPACES.         NGBONG
017000     05  RL-QUEBRA               PIC X(01) VALUE SPACES.         NGBONG
017100     05  RL-NR-LINHA             PIC Z(17)9.                     NGBONG
017200     05  FILLER                  PIC X(30) VALUE SPACES.         NGBONG
017220 01  FILLER REDEFINES WS-LINHA-RELATORIO.                         NGBONG
017230     05  RL-FLAT                 PIC X(81).                       NGBONG
017300                                                                 NGBONG
017400 PROCEDURE DIVISION.                                              NGBONG
017500                                                                  NGBONG
017600 0100-ABRE-ARQUIVOS.                                              NGBONG
017650*    SAIBON E RELCBON SAO SEMPRE ABERTOS EM OUTPUT - NAO HA       NGBONG
017660*    ACUMULO DE RODADAS ANTERIORES NESTE PASSO.  SAIBON E         NGBONG
017670*    FECHADO E REABERTO (INPUT, DEPOIS EXTEND) A CADA CHAVE       NGBONG
017680*    GRAVADA, EM 0410-CONFERE-RELEITURA - CH-0241                 NGBONG
017700     OPEN INPUT  BONGSRC                                         NGBONG
017800     IF STAT-BONGSRC NOT = "00"                                  NGBONG
017900        DISPLAY "NGBONG-COB: BONGSRC NAO ENCONTRADO"             NGBONG
018000        STOP RUN                                                 NGBONG
018100     END-IF                                                      NGBONG
018200     OPEN OUTPUT SAIBON                                          NGBONG
018300     OPEN OUTPUT RELCBON                                         NGBONG
018400     PERFORM 0120-MONTA-CATALOGO.                                NGBONG
018500                                                                 NGBONG
018600 0120-MONTA-CATALOGO.                                             NGBONG
018700*    SO DOCUMENTACAO, NAO ALIMENTA O PROCESSAMENTO DESTE         NGBONG
018750*    PROGRAMA (VER BANNER ACIMA)                                 NGBONG
018800     MOVE "SKOLEKATALOG-KEY"      TO CAT-NOME-CHAVE (1)          NGBONG
018900     MOVE 1                       TO CAT-QTD-CAMPOS-POS (1)      NGBONG
019000     MOVE "ORGNR"                 TO CAT-CAMPOS-POS (1)          NGBONG
019100     MOVE "STATISTIKK-KEY"        TO CAT-NOME-CHAVE (2)          NGBONG
019200     MOVE 1                       TO CAT-QTD-CAMPOS-POS (2)      NGBONG
019300     MOVE "FNR"                   TO CAT-CAMPOS-POS (2)          NGBONG
019400     MOVE "KARAKTER-KEY"          TO CAT-NOME-CHAVE (3)          NGBONG
019500     MOVE 2                       TO CAT-QTD-CAMPOS-POS (3)      NGBONG
019600     MOVE "FILE-ID,FNR"           TO CAT-CAMPOS-POS (3).         NGBONG
019700                                                                 NGBONG
019800 0200-LE-LINHA-BONG.                                              NGBONG
019850*    LACO PRINCIPAL - UMA LINHA DE CUPOM VIRA UM PAR DE          NGBONG
019860*    REGISTROS DE SAIDA (CHAVE BINARIA + LINHA DE RELATORIO),    NGBONG
019870*    NA MESMA ORDEM DO EXTRATO, SEM ORDENACAO/SORT               NGBONG
019900     READ BONGSRC                                                NGBONG
020000         AT END                                                  NGBONG
020100             GO TO 0800-FIM-ARQUIVO                              NGBONG
020200     END-READ                                                    NGBONG
020300     ADD 1 TO WS-QTD-LIDOS                                       NGBONG
020400     PERFORM 0220-TOKENIZA-LINHA                                 NGBONG
020500     PERFORM 0300-MONTA-CHAVE-BONG                               NGBONG
020600     PERFORM 0350-TESTA-PERTENCE-BONG                            NGBONG
020700     PERFORM 0400-SERIALIZA-CHAVE                                NGBONG
020800     PERFORM 0450-MONTA-POSICAO                                  NGBONG
020900     PERFORM 0500-GRAVA-SAIDA                                    NGBONG
021000     GO TO 0200-LE-LINHA-BONG.                                    NGBONG
021100                                                                 NGBONG
021200 0220-TOKENIZA-LINHA.                                             NGBONG
021250*    4 TOKENS FIXOS - ARQUIVO, LOJA, CUPOM, DATA-HORA, NA ORDEM  NGBONG
021260*    EM QUE O EXTRATO KAG GRAVA A LINHA DE BONG                  NGBONG
021300     MOVE SPACES TO WS-TOKENS-BONG                               NGBONG
021400     UNSTRING REG-BONGSRC-TXT DELIMITED BY ";"                   NGBONG
021500         INTO WS-TK-ARQUIVO WS-TK-LOJA WS-TK-CUPOM               NGBONG
021600              WS-TK-DATAHORA                                     NGBONG
021700     END-UNSTRING.                                               NGBONG
021800                                                                 NGBONG
021900 0300-MONTA-CHAVE-BONG.                                           NGBONG
022000*    RECORD LAYOUT 6 - FILENAME-LEN E O TAMANHO REAL (SEM        NGBONG
022100*    BRANCOS A DIREITA) DO NOME DO ARQUIVO, NAO O TAMANHO FIXO   NGBONG
022200*    DO CAMPO COBOL (80) - A RELEITURA DE SAIBON PRECISA DESSE    NGBONG
022250*    TAMANHO REAL PARA RECONSTRUIR O NOME SEM LIXO A DIREITA      NGBONG
022300     MOVE SPACES TO WS-CHAVE-BONG                                NGBONG
022400     MOVE WS-TK-ARQUIVO   TO CHB-ARQUIVO                         NGBONG
022500     MOVE ZERO TO CHB-TAM-ARQUIVO                                 NGBONG
022550     PERFORM 0320-ACHA-TAMANHO-NOME                               NGBONG
022600         VARYING WS-IX-NOME FROM 80 BY -1                         NGBONG
022650         UNTIL WS-IX-NOME = 0 OR CHB-TAM-ARQUIVO NOT = ZERO       NGBONG
022750*    LOJA E CUPOM TEM QUE SER NUMERICOS PARA ENTRAR NOS CAMPOS   NGBONG
022760*    COMP DA CHAVE - DATA-HORA E TOLERANTE (ZERA SE VIER LIXO)   NGBONG
022800     IF WS-TK-LOJA IS NUMERIC                                    NGBONG
022900        MOVE WS-TK-LOJA TO CHB-LOJA                              NGBONG
023000     ELSE                                                        NGBONG
023100        DISPLAY "NGBONG-COB: LOJA NAO NUMERICA NA LINHA "        NGBONG
023200                 WS-QTD-LIDOS " - ABORTADO"                      NGBONG
023300        CLOSE BONGSRC SAIBON RELCBON                             NGBONG
023400        STOP RUN                                                 NGBONG
023500     END-IF                                                      NGBONG
023600     IF WS-TK-CUPOM IS NUMERIC                                   NGBONG
023700        MOVE WS-TK-CUPOM TO CHB-CUPOM                            NGBONG
023800     ELSE                                                        NGBONG
023900        DISPLAY "NGBONG-COB: CUPOM NAO NUMERICO NA LINHA "       NGBONG
024000                 WS-QTD-LIDOS " - ABORTADO"                      NGBONG
024100        CLOSE BONGSRC SAIBON RELCBON                             NGBONG
024200        STOP RUN                                                 NGBONG
024300     END-IF                                                      NGBONG
024400     IF WS-TK-DATAHORA IS NUMERIC                                NGBONG
024500        MOVE WS-TK-DATAHORA TO CHB-DATAHORA                      NGBONG
024600     ELSE                                                        NGBONG
024700        MOVE ZERO TO CHB-DATAHORA                                NGBONG
024800     END-IF                                                      NGBONG
024900*    NR-LINHA E GLOBAL, CONTINUO, ATRIBUIDO NA ORDEM DE          NGBONG
025000*    LEITURA, NUNCA REINICIADO POR BONG (CH-0033)                NGBONG
025100     ADD 1 TO WS-NR-LINHA                                        NGBONG
025200     MOVE WS-NR-LINHA TO CHB-NR-LINHA.                           NGBONG
025300                                                                 NGBONG
025320 0320-ACHA-TAMANHO-NOME.                                          NGBONG
025325*    CORPO DE LACO DE 0300 - VARRE DE TRAS PARA FRENTE ATE ACHAR NGBONG
025330*    O PRIMEIRO CARACTER NAO-BRANCO, QUE DA O TAMANHO REAL        NGBONG
025340     IF CHB-ARQUIVO (WS-IX-NOME:1) NOT = SPACE                    NGBONG
025360        MOVE WS-IX-NOME TO CHB-TAM-ARQUIVO                        NGBONG
025380     END-IF.                                                      NGBONG
025390                                                                  NGBONG
025400 0350-TESTA-PERTENCE-BONG.                                        NGBONG
025500*    CH-0071: PERTINENCIA AO MESMO BONG COMPARA SOMENTE          NGBONG
025600*    LOJA E CUPOM - DATA-HORA E NR-LINHA FICAM DE FORA DO TESTE  NGBONG
025700     IF WS-E-PRIMEIRA-LINHA                                      NGBONG
025800        MOVE "N" TO WS-PRIMEIRA-LINHA                            NGBONG
025900        SET WS-NOVO-BONG TO TRUE                                 NGBONG
026000     ELSE                                                        NGBONG
026100        IF CHB-LOJA = CHA-LOJA AND CHB-CUPOM = CHA-CUPOM         NGBONG
026200           SET WS-MESMO-BONG TO TRUE                             NGBONG
026300        ELSE                                                     NGBONG
026400           SET WS-NOVO-BONG TO TRUE                              NGBONG
026500        END-IF                                                   NGBONG
026600     END-IF                                                      NGBONG
026700     MOVE CHB-LOJA  TO CHA-LOJA                                  NGBONG
026800     MOVE CHB-CUPOM TO CHA-CUPOM.                                 NGBONG
026900                                                                 NGBONG
027000 0400-SERIALIZA-CHAVE.                                            NGBONG
027100*    LAYOUT BINARIO FIXO, MESMA ORDEM DE CAMPOS DA               NGBONG
027200*    WS-CHAVE-BONG - O REDEFINES WS-CHAVE-BONG-FLAT E O QUE VAI  NGBONG
027300*    PARA O ARQUIVO DE SAIDA, PRONTO PARA SER RELIDO CAMPO A     NGBONG
027400*    CAMPO POR QUEM CONSOME A CHAVE SERIALIZADA                  NGBONG
027500     MOVE SPACES TO REG-SAIBON                                   NGBONG
027600     MOVE WS-CHAVE-BONG-FLAT TO REG-SAIBON-TXT                   NGBONG
027700     WRITE REG-SAIBON                                            NGBONG
027750     ADD 1 TO WS-QTD-EMITIDOS                                    NGBONG
027760     PERFORM 0410-CONFERE-RELEITURA.                             NGBONG
027770                                                                 NGBONG
027780*    CH-0241 - RELE O REGISTRO QUE ACABOU DE SER GRAVADO EM      NGBONG
027782*    SAIBON E CONFERE CAMPO A CAMPO CONTRA A CHAVE QUE AINDA     NGBONG
027784*    ESTA EM MEMORIA, ANTES DE SEGUIR PARA A PROXIMA LINHA.      NGBONG
027786*    SEM ACESSO RELATIVO/INDEXADO NESTE PASSO, A UNICA FORMA DE  NGBONG
027788*    RELER E FECHAR, REABRIR EM INPUT E LER DO INICIO ATE O      NGBONG
027790*    REGISTRO DE NUMERO WS-QTD-EMITIDOS - CUSTA CARO EM CPU NUM  NGBONG
027792*    ARQUIVO GRANDE, MAS O VOLUME DESTE EXTRATO NAO JUSTIFICA    NGBONG
027794*    COMPLICAR O PASSO COM ORGANIZATION IS RELATIVE SO PARA ISSO NGBONG
027800 0410-CONFERE-RELEITURA.                                         NGBONG
027802     CLOSE SAIBON                                                NGBONG
027804     OPEN INPUT SAIBON                                           NGBONG
027806     MOVE ZERO TO WS-IX-RELE                                     NGBONG
027808     PERFORM 0420-LE-ATE-ULTIMO                                  NGBONG
027810         UNTIL WS-IX-RELE = WS-QTD-EMITIDOS                      NGBONG
027812     MOVE REG-SAIBON-TXT TO WS-CHAVE-RELIDA-FLAT                 NGBONG
027814     MOVE "N" TO WS-RELEITURA-CHAVE                              NGBONG
027816     IF CHB-TAM-ARQUIVO > ZERO                                   NGBONG
027818        IF CHR-ARQUIVO (1:CHB-TAM-ARQUIVO) NOT =                 NGBONG
027820           CHB-ARQUIVO (1:CHB-TAM-ARQUIVO)                       NGBONG
027822           SET WS-RELEITURA-DIVERGIU TO TRUE                     NGBONG
027824        END-IF                                                   NGBONG
027826     ELSE                                                        NGBONG
027828        IF CHR-ARQUIVO NOT = CHB-ARQUIVO                         NGBONG
027830           SET WS-RELEITURA-DIVERGIU TO TRUE                     NGBONG
027832        END-IF                                                   NGBONG
027834     END-IF                                                      NGBONG
027836     IF CHR-TAM-ARQUIVO NOT = CHB-TAM-ARQUIVO OR                 NGBONG
027838        CHR-LOJA         NOT = CHB-LOJA         OR                NGBONG
027840        CHR-CUPOM        NOT = CHB-CUPOM        OR                NGBONG
027842        CHR-DATAHORA     NOT = CHB-DATAHORA     OR                NGBONG
027844        CHR-NR-LINHA     NOT = CHB-NR-LINHA                       NGBONG
027846        SET WS-RELEITURA-DIVERGIU TO TRUE                        NGBONG
027848     END-IF                                                      NGBONG
027850     IF WS-RELEITURA-DIVERGIU                                    NGBONG
027852        DISPLAY "NGBONG-COB: RELEITURA DE SAIBON DIVERGIU NA "   NGBONG
027854                 "CHAVE " WS-QTD-EMITIDOS " - ABORTADO"          NGBONG
027856        CLOSE BONGSRC SAIBON RELCBON                             NGBONG
027858        STOP RUN                                                 NGBONG
027860     END-IF                                                      NGBONG
027862     CLOSE SAIBON                                                NGBONG
027864     OPEN EXTEND SAIBON.                                         NGBONG
027866                                                                 NGBONG
027868*    CORPO DE LACO DE 0410 - LE UM REGISTRO DE CADA VEZ A PARTIR NGBONG
027870*    DO INICIO DE SAIBON ATE CHEGAR NO REGISTRO RECEM-GRAVADO -  NGBONG
027872*    SE O ARQUIVO ACABAR ANTES, O PROPRIO REGISTRO QUE SE QUERIA NGBONG
027874*    CONFERIR NUNCA FOI GRAVADO DE VERDADE - TAMBEM E FALHA      NGBONG
027876 0420-LE-ATE-ULTIMO.                                             NGBONG
027878     READ SAIBON                                                 NGBONG
027880         AT END                                                  NGBONG
027882             DISPLAY "NGBONG-COB: RELEITURA DE SAIBON - FIM "    NGBONG
027884                     "PREMATURO DO ARQUIVO - ABORTADO"           NGBONG
027886             CLOSE BONGSRC SAIBON RELCBON                        NGBONG
027888             STOP RUN                                            NGBONG
027890     END-READ                                                    NGBONG
027892     ADD 1 TO WS-IX-RELE.                                        NGBONG
027900                                                                 NGBONG
028000 0450-MONTA-POSICAO.                                              NGBONG
028010*    STRING MONTADA "<LOJA>.<CUPOM>" SEM ZEROS A ESQUERDA -       NGBONG
028020*    CH-0247 - VER NOTA NA WORKING-STORAGE SOBRE O APARAMENTO    NGBONG
028030*    DOS CAMPOS EDITADOS ANTES DO STRING                          NGBONG
028040     MOVE CHB-LOJA  TO WS-LOJA-EDITADA                           NGBONG
028050     MOVE CHB-CUPOM TO WS-CUPOM-EDITADO                          NGBONG
028060     MOVE WS-LOJA-EDITADA  TO WS-LOJA-TXT                        NGBONG
028070     MOVE WS-CUPOM-EDITADO TO WS-CUPOM-TXT                       NGBONG
028080     PERFORM 0455-APARA-LOJA                                     NGBONG
028090     PERFORM 0457-APARA-CUPOM                                    NGBONG
028100     MOVE SPACES TO WS-POSICAO-STRING                            NGBONG
028110     MOVE 1 TO WS-PONTEIRO                                       NGBONG
028120     STRING WS-LOJA-TXT      DELIMITED BY SPACE                  NGBONG
028130            "."              DELIMITED BY SIZE                  NGBONG
028140            WS-CUPOM-TXT     DELIMITED BY SPACE                  NGBONG
028150            INTO WS-POSICAO-STRING                               NGBONG
028160            WITH POINTER WS-PONTEIRO                             NGBONG
028170     END-STRING.                                                 NGBONG
028180                                                                 NGBONG
028190*    APARA A ESQUERDA DE WS-LOJA-TXT (MESMA TECNICA DE 0225/0226 NGBONG
028200*    EM KARGRAU-COB) - SEM ISSO O STRING ACIMA, QUE PARA NO       NGBONG
028210*    PRIMEIRO BRANCO, NUNCA ACHARIA UM DIGITO - CH-0247            NGBONG
028220 0455-APARA-LOJA.                                                NGBONG
028230     PERFORM 0456-DESLOCA-LOJA                                   NGBONG
028240         UNTIL WS-LOJA-TXT (1:1) NOT = SPACE                     NGBONG
028250            OR WS-LOJA-TXT = SPACES.                             NGBONG
028260                                                                 NGBONG
028270 0456-DESLOCA-LOJA.                                              NGBONG
028280     MOVE WS-LOJA-TXT (2:17) TO WS-LOJA-TEMP                     NGBONG
028290     MOVE WS-LOJA-TEMP TO WS-LOJA-TXT (1:17)                     NGBONG
028300     MOVE SPACE TO WS-LOJA-TXT (18:1).                           NGBONG
028310                                                                 NGBONG
028320*    MESMA IDEIA DE 0455/0456, PARA O CUPOM - CH-0247             NGBONG
028330 0457-APARA-CUPOM.                                               NGBONG
028340     PERFORM 0458-DESLOCA-CUPOM                                  NGBONG
028350         UNTIL WS-CUPOM-TXT (1:1) NOT = SPACE                    NGBONG
028360            OR WS-CUPOM-TXT = SPACES.                            NGBONG
028370                                                                 NGBONG
028380 0458-DESLOCA-CUPOM.                                             NGBONG
028390     MOVE WS-CUPOM-TXT (2:8) TO WS-CUPOM-TEMP                    NGBONG
028400     MOVE WS-CUPOM-TEMP TO WS-CUPOM-TXT (1:8)                    NGBONG
028410     MOVE SPACE TO WS-CUPOM-TXT (9:1).                           NGBONG
028420                                                                 NGBONG
029300 0500-GRAVA-SAIDA.                                                NGBONG
029400     MOVE SPACES TO REG-RELCBON                                  NGBONG
029500     MOVE SPACES TO WS-LINHA-RELATORIO                           NGBONG
029600     MOVE WS-POSICAO-STRING TO RL-POSICAO                        NGBONG
029700     IF WS-MESMO-BONG                                            NGBONG
029800        MOVE " "  TO RL-QUEBRA                                   NGBONG
029900     ELSE                                                        NGBONG
030000        MOVE "*"  TO RL-QUEBRA                                   NGBONG
030100     END-IF                                                      NGBONG
030200     MOVE CHB-NR-LINHA TO RL-NR-LINHA                            NGBONG
030300     MOVE WS-LINHA-RELATORIO TO REG-RELCBON-TXT                  NGBONG
030400     WRITE REG-RELCBON.                                          NGBONG
030500                                                                 NGBONG
030550*    RELCBON SO E FECHADO AQUI, JUNTO COM OS OUTROS DOIS - NAO    NGBONG
030560*    HA GRAVACAO DE TOTAIS/RODAPE NO RELATORIO DE CONFERENCIA    NGBONG
030600 0800-FIM-ARQUIVO.                                                NGBONG
030700     DISPLAY "NGBONG-COB: LINHAS LIDAS       = " WS-QTD-LIDOS    NGBONG
030800     DISPLAY "NGBONG-COB: CHAVES SERIALIZADAS = " WS-QTD-EMITIDOS NGBONG
030900     CLOSE BONGSRC SAIBON RELCBON                                 NGBONG
031000     STOP RUN.                                                    NGBONG
031100                                                                  NGBONG
031150*    ROTINA DE SAIDA PADRAO DO PASSO - SEM USO HOJE, MANTIDA     NGBONG
031160*    POR PADRONIZACAO COM OS OUTROS DOIS WORKERS DA CADEIA        NGBONG
031200 0900-FINALIZA.                                                   NGBONG
031300     EXIT PROGRAM.                                                NGBONG
